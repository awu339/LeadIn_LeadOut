000100******************************************************************
000200*    REG-TRXAGG - ACUMULADO DIARIO DE TRANSACCIONES (UN          *
000300*    RENGLON POR FECHA CALENDARIO, SALIDA DE AMZTRX01)            *
000400******************************************************************
000500 01  REG-TRXAGG.
000600     02  TAG-DATE                  PIC X(10).
000700     02  TAG-ORDERS                PIC 9(07).
000800     02  TAG-TOTAL-UNITS           PIC 9(07).
000900     02  TAG-REVENUE               PIC S9(09)V99.
001000     02  TAG-ITEM-PROMO-DISC       PIC S9(09)V99.
001100     02  TAG-NET-REVENUE           PIC S9(09)V99.
001200     02  FILLER                    PIC X(13) VALUE SPACES.
