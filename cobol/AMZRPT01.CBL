000100******************************************************************
000200* FECHA       : 02/04/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : PROMOCIONES PRIME DAY                            *
000500* PROGRAMA    : AMZRPT01, CALCULO DE METRICAS Y REPORTE DIARIO   *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA LAS METRICAS DE EFECTIVIDAD DE LA        *
000800*             : PUBLICIDAD A PARTIR DEL RENGLON DIARIO COMBINADO *
000900*             : (CMBAGG) Y PRODUCE EL REPORTE DE RESUMEN,        *
001000*             : REPORTE DIARIO, REPORTE POR PERIODO (ENTRADA,    *
001100*             : DESCUENTO, SALIDA) Y ANALISIS DE INCREMENTO      *
001200*             : (LIFT) ENTRE PERIODOS.                           *
001300* ARCHIVOS    : CMBAGG, PERSEL=ENTRADA, DAILYRPT=SALIDA          *
001400* ACCION (ES) : A=CALCULA METRICAS   B=IMPRIME REPORTES          *
001500* PROGRAMA(S) : NO APLICA                                        *
001600******************************************************************
001700*               B I T A C O R A   D E   C A M B I O S            *
001800******************************************************************
001900* 02/04/1987 EEDR TICKET AMZ-0131 PRIMERA VERSION, RESUMEN DE    *
002000*             DATOS Y REPORTE DIARIO UNICAMENTE                  *
002100* 09/04/1987 EEDR TICKET AMZ-0133 FORMULAS DE CTR/CVR/CPA/CPC/    *
002200*             ROAS/ACOS/TACOS CON REGLA DE N/A POR DENOMINADOR   *
002300* 21/04/1987 PEDR TICKET AMZ-0137 SECCIONES POR PERIODO (ENTRADA/ *
002400*             DESCUENTO/SALIDA) CON RENGLONES TOTAL Y PROMEDIO    *
002500* 05/05/1987 EEDR TICKET AMZ-0140 ANALISIS DE INCREMENTO (LIFT)   *
002600*             ENTRE LOS TRES PERIODOS, SOLO SI HAY DOS O MAS      *
002700*             PERIODOS CON FECHAS SELECCIONADAS                  *
002800* 30/09/1989 PEDR TICKET AMZ-0158 REVISION DE REDONDEO A DOS      *
002900*             DECIMALES EN DINERO Y PORCENTAJES                  *
003000* 30/12/1998 EEDR TICKET AMZ-0204 AJUSTE DE SIGLO (Y2K) EN LA     *
003100*             COMPARACION DE FECHAS DE LA TABLA DE PERIODOS       *
003200* 11/02/2002 EEDR TICKET AMZ-0212 LIMPIEZA GENERAL Y REVISION DE  *
003300*             LA BITACORA DE CAMBIOS                              *
003310* 18/06/2003 PEDR TICKET AMZ-0229 EL REDONDEO DE AMZ-0158 SOLO    *
003320*             CUBRIO LA EDICION DE DINERO; EN 515-FORMATEA-CELDA  *
003330*             Y EN EL RENGLON PROMEDIO EL MOVE SEGUIA TRUNCANDO   *
003340*             LOS 4 DECIMALES DEL VALOR CRUDO AL MOVERLO A LA     *
003350*             EDICION (2 DEC. EN RATIOS/PORCENTAJES, 1 DEC. EN    *
003360*             CONTEOS PROMEDIADOS). SE AGREGA WKS-REDONDEOS Y SE  *
003370*             REDONDEA MITAD-ARRIBA AL ESCALON DE CADA EDICION    *
003380*             ANTES DEL MOVE, EN VEZ DE TRUNCAR.                  *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.                     AMZRPT01.
003700 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
003800 INSTALLATION.                   PROMOCIONES PRIME DAY.
003900 DATE-WRITTEN.                   02/04/1987.
004000 DATE-COMPILED.                  11/02/2002.
004100 SECURITY.                       USO INTERNO UNICAMENTE.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CLASS CLASE-DIGITO     IS '0' THRU '9'
004600     UPSI-0 ON  STATUS IS SW-TRAZA-ACTIVA
004700            OFF STATUS IS SW-TRAZA-INACTIVA.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT CMBAGG    ASSIGN TO CMBAGG
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS FS-CMBAGG.
005300     SELECT PERSEL    ASSIGN TO PERSEL
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS FS-PERSEL.
005600     SELECT DAILYRPT  ASSIGN TO DAILYRPT
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS FS-DAILYRPT.
005900 DATA DIVISION.
006000 FILE SECTION.
006100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS
006200*   RENGLON DIARIO COMBINADO (ENTRADA)
006300 FD  CMBAGG
006400     LABEL RECORD IS STANDARD.
006500     COPY AMZCMBR.
006600*   SELECCION DE FECHAS POR PERIODO (ENTRADA)
006700 FD  PERSEL
006800     LABEL RECORD IS STANDARD.
006900     COPY AMZPERR.
007000*   REPORTE DE METRICAS (SALIDA)
007100 FD  DAILYRPT
007200     LABEL RECORD IS STANDARD.
007300 01  REG-RPTLINE                  PIC X(132).
007400 WORKING-STORAGE SECTION.
007500*                     VARIABLES FILE STATUS
007600 01  WKS-FS-STATUS.
007700     02  FS-CMBAGG                 PIC X(02) VALUE '00'.
007800     02  FS-PERSEL                 PIC X(02) VALUE '00'.
007900     02  FS-DAILYRPT                PIC X(02) VALUE '00'.
008000     02  FILLER                    PIC X(02) VALUE SPACES.
008100*                     VISTA ALTERNA - LOS TRES STATUS EN UN SOLO
008200*                     RENGLON PARA LA TRAZA DE APERTURA DE ARCHIVOS
008300 01  WKS-FS-TEXTO REDEFINES WKS-FS-STATUS
008400                             PIC X(08).
008500*                     TABLA DE RENGLONES DIARIOS COMBINADOS (ENTRADA
008600*                     DE AMZCMB01, BASE PARA TODOS LOS CALCULOS)
008700 01  WKS-TABLA-RPT.
008800     02  WKS-RPT-ENTRADA OCCURS 400 TIMES.
008900         03  WRB-DATE                 PIC X(10).
009000         03  WRB-ORDERS               PIC 9(07)     COMP.
009100         03  WRB-TOTAL-UNITS          PIC 9(07)     COMP.
009200         03  WRB-REVENUE              PIC S9(09)V99.
009300         03  WRB-ITEM-PROMO-DISC      PIC S9(09)V99.
009400         03  WRB-NET-REVENUE          PIC S9(09)V99.
009500         03  WRB-IMPRESSIONS          PIC 9(09)     COMP.
009600         03  WRB-CLICKS               PIC 9(07)     COMP.
009700         03  WRB-CAMPAIGN-ORDERS      PIC 9(07)     COMP.
009800         03  WRB-CAMPAIGN-SPEND       PIC S9(09)V99.
009900         03  WRB-CAMPAIGN-SALES       PIC S9(09)V99.
010000*                     TABLA DE FECHAS POR PERIODO (1=ENTRADA,
010100*                     2=DESCUENTO, 3=SALIDA), GUARDA EL INDICE DE
010200*                     LA FILA DE WKS-TABLA-RPT QUE LE CORRESPONDE
010300 01  WKS-PERIODOS.
010400     02  WKS-PERIODO-TABLA OCCURS 3 TIMES.
010500         03  WPE-CODIGO               PIC X(01).
010600         03  WPE-CANT-FECHAS          PIC 9(04)    COMP VALUE ZERO.
010700         03  WPE-VACIO                PIC X(01)    VALUE 'S'.
010800             88  PERIODO-VACIO                     VALUE 'S'.
010900             88  PERIODO-NO-VACIO                  VALUE 'N'.
011000         03  WPE-INDICE OCCURS 400 TIMES
011100                             PIC 9(04) COMP.
011200*                     VALORES PROMEDIO POR PERIODO (LAS 17 METRICAS,
011300*                     YA CON N/A SUSTITUIDO POR CERO) PARA EL LIFT
011400 01  WKS-VALORES-PROMEDIO.
011500     02  WVP-PERIODO OCCURS 3 TIMES.
011600         03  WVP-METRICA OCCURS 17 TIMES
011700                             PIC S9(09)V9999 COMP.
011800*                     NOMBRES DE LAS 17 METRICAS, EN EL ORDEN FIJO
011900*                     DEL REPORTE (CARGADOS POR VALUE, NO SE TOCAN)
012000 01  WKS-NOMBRES-METRICA-INIC.
012100     02  FILLER  PIC X(24) VALUE 'ORDERS'.
012200     02  FILLER  PIC X(24) VALUE 'ORDER QUANTITY'.
012300     02  FILLER  PIC X(24) VALUE 'REVENUE'.
012400     02  FILLER  PIC X(24) VALUE 'NET REVENUE'.
012500     02  FILLER  PIC X(24) VALUE 'ITEM-PROMOTION-DISCOUNT'.
012600     02  FILLER  PIC X(24) VALUE 'IMPRESSIONS'.
012700     02  FILLER  PIC X(24) VALUE 'CLICKS'.
012800     02  FILLER  PIC X(24) VALUE 'CAMPAIGN ORDERS'.
012900     02  FILLER  PIC X(24) VALUE 'CAMPAIGN SPEND'.
013000     02  FILLER  PIC X(24) VALUE 'CAMPAIGN SALES'.
013100     02  FILLER  PIC X(24) VALUE 'CTR'.
013200     02  FILLER  PIC X(24) VALUE 'CVR'.
013300     02  FILLER  PIC X(24) VALUE 'CPA'.
013400     02  FILLER  PIC X(24) VALUE 'CPC'.
013500     02  FILLER  PIC X(24) VALUE 'ROAS'.
013600     02  FILLER  PIC X(24) VALUE 'ACOS'.
013700     02  FILLER  PIC X(24) VALUE 'TACOS'.
013800 01  WKS-NOMBRES-METRICA REDEFINES WKS-NOMBRES-METRICA-INIC.
013900     02  WKS-NOM-METRICA OCCURS 17 TIMES
014000                             PIC X(24).
014100*                     BASE ACTUAL DE CALCULO (RENGLON DE UN SOLO
014200*                     DIA, O TOTAL/PROMEDIO DE UN PERIODO) SOBRE LA
014300*                     CUAL SE DERIVAN LAS 17 METRICAS DEL REPORTE
014400 01  WKS-BASE-ACTUAL.
014500     02  WKB-ORDERS                PIC S9(09)V9999 COMP.
014600     02  WKB-UNITS                 PIC S9(09)V9999 COMP.
014700     02  WKB-REVENUE                PIC S9(09)V9999 COMP.
014800     02  WKB-PROMO-DISC             PIC S9(09)V9999 COMP.
014900     02  WKB-NET-REVENUE            PIC S9(09)V9999 COMP.
015000     02  WKB-IMPRESSIONS            PIC S9(09)V9999 COMP.
015100     02  WKB-CLICKS                 PIC S9(09)V9999 COMP.
015200     02  WKB-CAM-ORDERS             PIC S9(09)V9999 COMP.
015300     02  WKB-CAM-SPEND              PIC S9(09)V9999 COMP.
015400     02  WKB-CAM-SALES              PIC S9(09)V9999 COMP.
015500     02  FILLER                    PIC X(04) VALUE SPACES.
015600*                     TOTALES ACUMULADOS DE UN PERIODO (SE REUSAN
015700*                     PARA CADA PERIODO POR TURNO)
015800 01  WKS-TOTALES-PERIODO.
015900     02  WPT-ORDERS                PIC S9(09)V9999 COMP.
016000     02  WPT-UNITS                 PIC S9(09)V9999 COMP.
016100     02  WPT-REVENUE                PIC S9(09)V9999 COMP.
016200     02  WPT-PROMO-DISC             PIC S9(09)V9999 COMP.
016300     02  WPT-NET-REVENUE            PIC S9(09)V9999 COMP.
016400     02  WPT-IMPRESSIONS            PIC S9(09)V9999 COMP.
016500     02  WPT-CLICKS                 PIC S9(09)V9999 COMP.
016600     02  WPT-CAM-ORDERS             PIC S9(09)V9999 COMP.
016700     02  WPT-CAM-SPEND              PIC S9(09)V9999 COMP.
016800     02  WPT-CAM-SALES              PIC S9(09)V9999 COMP.
016900     02  FILLER                    PIC X(04) VALUE SPACES.
017000*                     CAMPOS DE EDICION PARA IMPRESION DE CELDAS
017100 01  WKS-EDICIONES.
017200     02  WKS-ED-MONEY      PIC -$$$$,$$$,$$9.99.
017300     02  WKS-ED-CONT-ENT   PIC ZZZ,ZZZ,ZZ9.
017400     02  WKS-ED-CONT-DEC   PIC ZZ,ZZZ,ZZ9.9.
017500     02  WKS-ED-PORCENTAJE PIC ZZZ9.99.
017600     02  WKS-ED-RATIO      PIC ZZZ9.99.
017700     02  FILLER            PIC X(01) VALUE SPACE.
017710*                     REDONDEO AL ESCALON DE IMPRESION -- EL VALOR
017720*                     CRUDO DE LA CELDA TRAE 4 DECIMALES Y LAS
017730*                     EDICIONES DE PANTALLA SOLO 1 O 2; REDONDEAR
017740*                     AQUI (MITAD-ARRIBA) ANTES DEL MOVE A LA
017750*                     EDICION, NO TRUNCAR EN EL MOVE.
017760 01  WKS-REDONDEOS.
017770     02  WKS-RED-MONEY     PIC S9(09)V99 COMP.
017780     02  WKS-RED-CONT-DEC  PIC S9(09)V9  COMP.
017790     02  WKS-RED-PORCENTAJE PIC S9(07)V99 COMP.
017795     02  WKS-RED-RATIO     PIC S9(07)V99 COMP.
017797     02  FILLER            PIC X(01) VALUE SPACE.
017800*                     RESULTADO DE UNA CELDA (VALOR + TEXTO + N/A)
017900 01  WKS-CELDA.
018000     02  WKS-MET-COD              PIC 9(02) COMP.
018100     02  WKS-CELDA-VALOR          PIC S9(09)V9999 COMP.
018200     02  WKS-CELDA-ESTADO         PIC X(01) VALUE 'N'.
018300         88  CELDA-ES-NA                    VALUE 'S'.
018400         88  CELDA-NO-ES-NA                 VALUE 'N'.
018500     02  WKS-ES-PROMEDIO          PIC X(01) VALUE 'N'.
018600         88  ES-RENGLON-PROMEDIO            VALUE 'S'.
018700         88  NO-ES-RENGLON-PROMEDIO         VALUE 'N'.
018800     02  WKS-CELDA-TEXTO          PIC X(18) JUSTIFIED RIGHT.
018900*                     BLOQUE DE IMPRESION (HASTA 6 COLUMNAS A LA VEZ)
019000 01  WKS-BLOQUE.
019100     02  WKS-BLOQUE-NCOLS          PIC 9(02) COMP VALUE ZERO.
019200     02  WKS-BLOQUE-TITULO OCCURS 6 TIMES
019300                             PIC X(16).
019400     02  WKS-BLOQUE-CELDA OCCURS 6 TIMES.
019500         03  WBC-VALOR OCCURS 17 TIMES
019600                             PIC X(18).
019700*                     CONTADORES, SUBSCRIPTOS Y SWITCHES DE CONTROL
019800 01  WKS-CONTADORES.
019900     02  WKS-TOTAL-FECHAS          PIC 9(04) COMP VALUE ZERO.
020000     02  WKS-I                     PIC 9(04) COMP VALUE ZERO.
020100     02  WKS-J                     PIC 9(04) COMP VALUE ZERO.
020200     02  WKS-K                     PIC 9(04) COMP VALUE ZERO.
020300     02  WKS-P                     PIC 9(02) COMP VALUE ZERO.
020400     02  WKS-FIN-CMBAGG            PIC X(01) VALUE 'N'.
020500         88  FIN-CMBAGG                      VALUE 'S'.
020600     02  WKS-FIN-PERSEL            PIC X(01) VALUE 'N'.
020700         88  FIN-PERSEL                      VALUE 'S'.
020800     02  WKS-ENCONTRADO            PIC X(01) VALUE 'N'.
020900         88  FECHA-ENCONTRADA                VALUE 'S'.
021000         88  FECHA-NO-ENCONTRADA             VALUE 'N'.
021100     02  WKS-PERIODOS-CON-DATOS    PIC 9(02) COMP VALUE ZERO.
021200     02  FILLER                    PIC X(05) VALUE SPACES.
021300*                     CAMPOS DE RESUMEN GENERAL DE DATOS
021400 01  WKS-RESUMEN-DATOS.
021500     02  WRD-TOTAL-ORDERS          PIC 9(09) COMP VALUE ZERO.
021600     02  WRD-TOTAL-REVENUE         PIC S9(11)V99   VALUE ZERO.
021700     02  WRD-TOTAL-CAM-SPEND       PIC S9(11)V99   VALUE ZERO.
021800     02  FILLER                    PIC X(08) VALUE SPACES.
021900*                     VISTA ALTERNA - EL TOTAL DE ORDENES COMO TEXTO,
022000*                     USADA POR LA TRAZA DE CIERRE DEL RESUMEN
022100 01  WKS-RESUMEN-DATOS-R REDEFINES WKS-RESUMEN-DATOS
022200                             PIC X(24).
022300*                     CAMPOS DE TRABAJO PARA EL ANALISIS DE LIFT
022400 01  WKS-LIFT-TRABAJO.
022500     02  WKS-PER-BASE              PIC 9(02) COMP VALUE ZERO.
022600     02  WKS-PER-COMP              PIC 9(02) COMP VALUE ZERO.
022700     02  WKS-LIFT-BASE             PIC S9(09)V9999 COMP.
022800     02  WKS-LIFT-COMP             PIC S9(09)V9999 COMP.
022900     02  WKS-LIFT-PORC             PIC S9(05)V99   COMP.
023000     02  WKS-ED-LIFT               PIC +ZZZ9.99.
023100     02  FILLER                    PIC X(04) VALUE SPACES.
023200*                     AREA DE TRABAJO PARA CONSTRUIR UN RENGLON
023300*                     DE IMPRESION (132 COLUMNAS, COMO EL REGISTRO
023400*                     DE DAILYRPT)
023500 01  WKS-LINEA-IMPRESION.
023600     02  WLI-ETIQUETA              PIC X(24).
023700     02  WLI-COLUMNA OCCURS 6 TIMES
023800                             PIC X(18).
023900 PROCEDURE DIVISION.
024000*               S E C C I O N    P R I N C I P A L
024100 100-MAIN SECTION.
024200     PERFORM 110-ABRIR-ARCHIVOS
024300     PERFORM 120-INICIALIZA-PERIODOS
024400     READ CMBAGG
024500          AT END SET FIN-CMBAGG TO TRUE
024600     END-READ
024700     PERFORM 200-CARGA-TABLA-RPT UNTIL FIN-CMBAGG
024800     READ PERSEL
024900          AT END SET FIN-PERSEL TO TRUE
025000     END-READ
025100     PERFORM 210-CARGA-PERIODOS UNTIL FIN-PERSEL
025200     PERFORM 400-RESUMEN-DATOS
025300     PERFORM 500-REPORTE-DIARIO
025400     PERFORM 600-PROCESA-PERIODOS VARYING WKS-P FROM 1 BY 1
025500             UNTIL WKS-P > 3
025600     PERFORM 700-ANALISIS-LIFT
025700     PERFORM 900-CIERRA-ARCHIVOS
025800     STOP RUN.
025900 100-MAIN-E. EXIT.
026000*             A P E R T U R A   D E   A R C H I V O S
026100 110-ABRIR-ARCHIVOS SECTION.
026200     OPEN INPUT  CMBAGG
026300          INPUT  PERSEL
026400          OUTPUT DAILYRPT
026500     IF FS-CMBAGG NOT = '00' OR FS-PERSEL NOT = '00'
026600                              OR FS-DAILYRPT NOT = '00'
026700        DISPLAY '==================================================='
026800                UPON CONSOLE
026900        DISPLAY '  AMZRPT01 - ERROR AL ABRIR ARCHIVOS, VERIFICAR JCL '
027000                UPON CONSOLE
027100        DISPLAY '  FS-CMBAGG: ' FS-CMBAGG '  FS-PERSEL: ' FS-PERSEL
027200                UPON CONSOLE
027300        DISPLAY '  FS-DAILYRPT: ' FS-DAILYRPT
027400                UPON CONSOLE
027500        MOVE 91 TO RETURN-CODE
027600        STOP RUN
027700     END-IF
027800     IF SW-TRAZA-ACTIVA
027900        DISPLAY 'TRAZA - FILE STATUS CMBAGG/PERSEL/DAILYRPT: '
028000                WKS-FS-TEXTO UPON CONSOLE
028100     END-IF.
028200 110-ABRIR-ARCHIVOS-E. EXIT.
028300*        I N I C I A L I Z A   L A   T A B L A   D E   P E R I O D O S
028400 120-INICIALIZA-PERIODOS SECTION.
028500     MOVE 'I' TO WPE-CODIGO (1)
028600     MOVE 'D' TO WPE-CODIGO (2)
028700     MOVE 'O' TO WPE-CODIGO (3)
028800     PERFORM 125-INICIALIZA-UN-PERIODO VARYING WKS-P FROM 1 BY 1
028900             UNTIL WKS-P > 3.
029000 120-INICIALIZA-PERIODOS-E. EXIT.
029100 125-INICIALIZA-UN-PERIODO SECTION.
029200     MOVE ZERO TO WPE-CANT-FECHAS (WKS-P)
029300     SET PERIODO-VACIO (WKS-P) TO TRUE.
029400 125-INICIALIZA-UN-PERIODO-E. EXIT.
029500*        C A R G A   D E L   R E N G L O N   C O M B I N A D O
029600*        A   L A   T A B L A   D E   T R A B A J O
029700 200-CARGA-TABLA-RPT SECTION.
029800     ADD 1 TO WKS-TOTAL-FECHAS
029900     MOVE CMB-DATE            TO WRB-DATE            (WKS-TOTAL-FECHAS)
030000     MOVE CMB-ORDERS          TO WRB-ORDERS          (WKS-TOTAL-FECHAS)
030100     MOVE CMB-TOTAL-UNITS     TO WRB-TOTAL-UNITS     (WKS-TOTAL-FECHAS)
030200     MOVE CMB-REVENUE         TO WRB-REVENUE         (WKS-TOTAL-FECHAS)
030300     MOVE CMB-ITEM-PROMO-DISC TO WRB-ITEM-PROMO-DISC (WKS-TOTAL-FECHAS)
030400     MOVE CMB-NET-REVENUE     TO WRB-NET-REVENUE     (WKS-TOTAL-FECHAS)
030500     MOVE CMB-IMPRESSIONS     TO WRB-IMPRESSIONS     (WKS-TOTAL-FECHAS)
030600     MOVE CMB-CLICKS          TO WRB-CLICKS          (WKS-TOTAL-FECHAS)
030700     MOVE CMB-CAMPAIGN-ORDERS TO WRB-CAMPAIGN-ORDERS (WKS-TOTAL-FECHAS)
030800     MOVE CMB-CAMPAIGN-SPEND  TO WRB-CAMPAIGN-SPEND  (WKS-TOTAL-FECHAS)
030900     MOVE CMB-CAMPAIGN-SALES  TO WRB-CAMPAIGN-SALES  (WKS-TOTAL-FECHAS)
031000     READ CMBAGG
031100          AT END SET FIN-CMBAGG TO TRUE
031200     END-READ.
031300 200-CARGA-TABLA-RPT-E. EXIT.
031400*        C A R G A   D E   U N A   F E C H A   D E   P E R I O D O
031500*        ( U B I C A   S U   I N D I C E   E N   W K S - T A B L A - R P T )
031600 210-CARGA-PERIODOS SECTION.
031700     IF SW-TRAZA-ACTIVA
031800        IF PER-DATE (1:1) IS CLASE-DIGITO
031900           DISPLAY 'TRAZA - SIGLO VALIDO EN PERIODO: ' PER-DATE
032000                   UPON CONSOLE
032100        ELSE
032200           DISPLAY 'TRAZA - SIGLO NO NUMERICO EN PERIODO: ' PER-DATE
032300                   UPON CONSOLE
032400        END-IF
032500     END-IF
032600     EVALUATE TRUE
032700        WHEN PER-LEAD-IN    MOVE 1 TO WKS-P
032800        WHEN PER-DISCOUNT   MOVE 2 TO WKS-P
032900        WHEN PER-LEAD-OUT   MOVE 3 TO WKS-P
033000        WHEN OTHER          MOVE 0 TO WKS-P
033100     END-EVALUATE
033200     IF WKS-P > 0
033300        PERFORM 220-BUSCA-FECHA-RPT
033400        IF FECHA-ENCONTRADA
033500           ADD 1 TO WPE-CANT-FECHAS (WKS-P)
033600           MOVE WKS-I TO WPE-INDICE (WKS-P, WPE-CANT-FECHAS (WKS-P))
033700           SET PERIODO-NO-VACIO (WKS-P) TO TRUE
033800        END-IF
033900     END-IF
034000     READ PERSEL
034100          AT END SET FIN-PERSEL TO TRUE
034200     END-READ.
034300 210-CARGA-PERIODOS-E. EXIT.
034400*        B U S Q U E D A   L I N E A L   D E   U N A   F E C H A
034500*        E N   W K S - T A B L A - R P T  ( D E J A   E L   I N D I C E
034600*        E N   W K S - I   S I   S E   E N C U E N T R A )
034700 220-BUSCA-FECHA-RPT SECTION.
034800     MOVE 1 TO WKS-I
034900     SET FECHA-NO-ENCONTRADA TO TRUE
035000     PERFORM 225-COMPARA-FECHA-RPT UNTIL WKS-I > WKS-TOTAL-FECHAS
035100                                       OR FECHA-ENCONTRADA.
035200 220-BUSCA-FECHA-RPT-E. EXIT.
035300 225-COMPARA-FECHA-RPT SECTION.
035400     IF WRB-DATE (WKS-I) = PER-DATE
035500        SET FECHA-ENCONTRADA TO TRUE
035600     ELSE
035700        ADD 1 TO WKS-I
035800     END-IF.
035900 225-COMPARA-FECHA-RPT-E. EXIT.
036000*        R E S U M E N   G E N E R A L   D E   D A T O S
036100 400-RESUMEN-DATOS SECTION.
036200     MOVE ZERO TO WRD-TOTAL-ORDERS WRD-TOTAL-REVENUE
036300                  WRD-TOTAL-CAM-SPEND
036400     PERFORM 410-ACUMULA-RESUMEN VARYING WKS-I FROM 1 BY 1
036500             UNTIL WKS-I > WKS-TOTAL-FECHAS
036600     IF SW-TRAZA-ACTIVA
036700        DISPLAY 'TRAZA - RESUMEN (BINARIO CRUDO): '
036800                WKS-RESUMEN-DATOS-R UPON CONSOLE
036900     END-IF
037000     MOVE SPACES TO REG-RPTLINE
037100     MOVE '1. DATA SUMMARY' TO REG-RPTLINE
037200     WRITE REG-RPTLINE
037300     MOVE SPACES TO REG-RPTLINE
037400     MOVE '   -------------' TO REG-RPTLINE
037500     WRITE REG-RPTLINE
037600     MOVE SPACES TO WKS-LINEA-IMPRESION
037700     MOVE '   TOTAL ORDERS' TO WLI-ETIQUETA
037800     MOVE WRD-TOTAL-ORDERS TO WKS-ED-CONT-ENT
037900     MOVE WKS-ED-CONT-ENT TO WLI-COLUMNA (1)
038000     MOVE WKS-LINEA-IMPRESION TO REG-RPTLINE
038100     WRITE REG-RPTLINE
038200     MOVE SPACES TO WKS-LINEA-IMPRESION
038300     MOVE '   TOTAL REVENUE' TO WLI-ETIQUETA
038400     MOVE WRD-TOTAL-REVENUE TO WKS-ED-MONEY
038500     MOVE WKS-ED-MONEY TO WLI-COLUMNA (1)
038600     MOVE WKS-LINEA-IMPRESION TO REG-RPTLINE
038700     WRITE REG-RPTLINE
038800     MOVE SPACES TO WKS-LINEA-IMPRESION
038900     MOVE '   TOTAL CAMPAIGN SPEND' TO WLI-ETIQUETA
039000     MOVE WRD-TOTAL-CAM-SPEND TO WKS-ED-MONEY
039100     MOVE WKS-ED-MONEY TO WLI-COLUMNA (1)
039200     MOVE WKS-LINEA-IMPRESION TO REG-RPTLINE
039300     WRITE REG-RPTLINE
039400     MOVE SPACES TO WKS-LINEA-IMPRESION
039500     MOVE '   DAYS OF DATA' TO WLI-ETIQUETA
039600     MOVE WKS-TOTAL-FECHAS TO WKS-ED-CONT-ENT
039700     MOVE WKS-ED-CONT-ENT TO WLI-COLUMNA (1)
039800     MOVE WKS-LINEA-IMPRESION TO REG-RPTLINE
039900     WRITE REG-RPTLINE
040000     MOVE SPACES TO REG-RPTLINE
040100     WRITE REG-RPTLINE.
040200 400-RESUMEN-DATOS-E. EXIT.
040300 410-ACUMULA-RESUMEN SECTION.
040400     ADD WRB-ORDERS (WKS-I)         TO WRD-TOTAL-ORDERS
040500     ADD WRB-REVENUE (WKS-I)        TO WRD-TOTAL-REVENUE
040600     ADD WRB-CAMPAIGN-SPEND (WKS-I) TO WRD-TOTAL-CAM-SPEND.
040700 410-ACUMULA-RESUMEN-E. EXIT.
040800*        R E P O R T E   D I A R I O   D E   M E T R I C A S
040900*        ( B L O Q U E S   D E   H A S T A   6   F E C H A S )
041000 500-REPORTE-DIARIO SECTION.
041100     MOVE SPACES TO REG-RPTLINE
041200     MOVE '2. DAILY METRICS TABLE' TO REG-RPTLINE
041300     WRITE REG-RPTLINE
041400     MOVE SPACES TO REG-RPTLINE
041500     MOVE '   --------------------' TO REG-RPTLINE
041600     WRITE REG-RPTLINE
041700     MOVE 1 TO WKS-I
041800     PERFORM 505-IMPRIME-BLOQUE-DIARIO UNTIL WKS-I > WKS-TOTAL-FECHAS.
041900 500-REPORTE-DIARIO-E. EXIT.
042000*        A R M A   E   I M P R I M E   U N   B L O Q U E   D E
042100*        F E C H A S   C O N S E C U T I V A S   D E L   R E P O R T E
042200*        D I A R I O
042300 505-IMPRIME-BLOQUE-DIARIO SECTION.
042400     MOVE ZERO TO WKS-BLOQUE-NCOLS
042500     SET NO-ES-RENGLON-PROMEDIO TO TRUE
042600     PERFORM 507-CARGA-COLUMNA-DIARIA VARYING WKS-J FROM WKS-I BY 1
042700             UNTIL WKS-J > WKS-TOTAL-FECHAS
042800                OR WKS-BLOQUE-NCOLS = 6
042900     PERFORM 520-IMPRIME-BLOQUE
043000     ADD WKS-BLOQUE-NCOLS TO WKS-I.
043100 505-IMPRIME-BLOQUE-DIARIO-E. EXIT.
043200 507-CARGA-COLUMNA-DIARIA SECTION.
043300     ADD 1 TO WKS-BLOQUE-NCOLS
043400     MOVE WRB-DATE (WKS-J) TO WKS-BLOQUE-TITULO (WKS-BLOQUE-NCOLS)
043500     MOVE WRB-ORDERS          (WKS-J) TO WKB-ORDERS
043600     MOVE WRB-TOTAL-UNITS     (WKS-J) TO WKB-UNITS
043700     MOVE WRB-REVENUE         (WKS-J) TO WKB-REVENUE
043800     MOVE WRB-ITEM-PROMO-DISC (WKS-J) TO WKB-PROMO-DISC
043900     MOVE WRB-NET-REVENUE     (WKS-J) TO WKB-NET-REVENUE
044000     MOVE WRB-IMPRESSIONS     (WKS-J) TO WKB-IMPRESSIONS
044100     MOVE WRB-CLICKS          (WKS-J) TO WKB-CLICKS
044200     MOVE WRB-CAMPAIGN-ORDERS (WKS-J) TO WKB-CAM-ORDERS
044300     MOVE WRB-CAMPAIGN-SPEND  (WKS-J) TO WKB-CAM-SPEND
044400     MOVE WRB-CAMPAIGN-SALES  (WKS-J) TO WKB-CAM-SALES
044500     MOVE WKS-BLOQUE-NCOLS TO WKS-K
044600     PERFORM 510-CALCULA-FILA VARYING WKS-MET-COD FROM 1 BY 1
044700             UNTIL WKS-MET-COD > 17.
044800 507-CARGA-COLUMNA-DIARIA-E. EXIT.
044900*        C A L C U L A   Y   F O R M A T E A   U N A   C E L D A
045000*        ( M E T R I C A   W K S - M E T - C O D   S O B R E   L A
045100*        B A S E   A C T U A L   W K S - B A S E - A C T U A L ,
045200*        G U A R D A   E L   R E S U L T A D O   E N   L A   C O L U M N A
045300*        W K S - K   D E L   B L O Q U E   A C T U A L )
045400 510-CALCULA-FILA SECTION.
045500     SET CELDA-NO-ES-NA TO TRUE
045600     MOVE ZERO TO WKS-CELDA-VALOR
045700     EVALUATE WKS-MET-COD
045800        WHEN 1
045900           MOVE WKB-ORDERS TO WKS-CELDA-VALOR
046000           IF NOT (WKB-ORDERS > 0) SET CELDA-ES-NA TO TRUE END-IF
046100        WHEN 2
046200           MOVE WKB-UNITS TO WKS-CELDA-VALOR
046300           IF NOT (WKB-UNITS > 0) SET CELDA-ES-NA TO TRUE END-IF
046400        WHEN 3
046500           MOVE WKB-REVENUE TO WKS-CELDA-VALOR
046600           IF NOT (WKB-REVENUE > 0) SET CELDA-ES-NA TO TRUE END-IF
046700        WHEN 4
046800           MOVE WKB-NET-REVENUE TO WKS-CELDA-VALOR
046900           IF WKB-NET-REVENUE = 0 SET CELDA-ES-NA TO TRUE END-IF
047000        WHEN 5
047100           MOVE WKB-PROMO-DISC TO WKS-CELDA-VALOR
047200           IF NOT (WKB-PROMO-DISC > 0) SET CELDA-ES-NA TO TRUE END-IF
047300        WHEN 6
047400           MOVE WKB-IMPRESSIONS TO WKS-CELDA-VALOR
047500           IF NOT (WKB-IMPRESSIONS > 0) SET CELDA-ES-NA TO TRUE END-IF
047600        WHEN 7
047700           MOVE WKB-CLICKS TO WKS-CELDA-VALOR
047800           IF NOT (WKB-CLICKS > 0) SET CELDA-ES-NA TO TRUE END-IF
047900        WHEN 8
048000           MOVE WKB-CAM-ORDERS TO WKS-CELDA-VALOR
048100           IF NOT (WKB-CAM-ORDERS > 0) SET CELDA-ES-NA TO TRUE END-IF
048200        WHEN 9
048300           MOVE WKB-CAM-SPEND TO WKS-CELDA-VALOR
048400           IF NOT (WKB-CAM-SPEND > 0) SET CELDA-ES-NA TO TRUE END-IF
048500        WHEN 10
048600           MOVE WKB-CAM-SALES TO WKS-CELDA-VALOR
048700           IF NOT (WKB-CAM-SALES > 0) SET CELDA-ES-NA TO TRUE END-IF
048800        WHEN 11
048900           IF WKB-IMPRESSIONS > 0
049000              COMPUTE WKS-CELDA-VALOR ROUNDED =
049100                      WKB-CLICKS / WKB-IMPRESSIONS * 100
049200           ELSE
049300              SET CELDA-ES-NA TO TRUE
049400           END-IF
049500        WHEN 12
049600           IF WKB-CLICKS > 0
049700              COMPUTE WKS-CELDA-VALOR ROUNDED =
049800                      WKB-CAM-ORDERS / WKB-CLICKS * 100
049900           ELSE
050000              SET CELDA-ES-NA TO TRUE
050100           END-IF
050200        WHEN 13
050300           IF WKB-CAM-ORDERS > 0
050400              COMPUTE WKS-CELDA-VALOR ROUNDED =
050500                      WKB-CAM-SPEND / WKB-CAM-ORDERS
050600           ELSE
050700              SET CELDA-ES-NA TO TRUE
050800           END-IF
050900        WHEN 14
051000           IF WKB-CLICKS > 0
051100              COMPUTE WKS-CELDA-VALOR ROUNDED =
051200                      WKB-CAM-SPEND / WKB-CLICKS
051300           ELSE
051400              SET CELDA-ES-NA TO TRUE
051500           END-IF
051600        WHEN 15
051700           IF WKB-CAM-SPEND > 0
051800              COMPUTE WKS-CELDA-VALOR ROUNDED =
051900                      WKB-CAM-SALES / WKB-CAM-SPEND
052000           ELSE
052100              SET CELDA-ES-NA TO TRUE
052200           END-IF
052300        WHEN 16
052400           IF WKB-CAM-SALES > 0
052500              COMPUTE WKS-CELDA-VALOR ROUNDED =
052600                      WKB-CAM-SPEND / WKB-CAM-SALES * 100
052700           ELSE
052800              SET CELDA-ES-NA TO TRUE
052900           END-IF
053000        WHEN 17
053100           IF WKB-REVENUE > 0
053200              COMPUTE WKS-CELDA-VALOR ROUNDED =
053300                      WKB-CAM-SPEND / WKB-REVENUE * 100
053400           ELSE
053500              SET CELDA-ES-NA TO TRUE
053600           END-IF
053700     END-EVALUATE
053800     IF CELDA-ES-NA
053900        MOVE ZERO TO WKS-CELDA-VALOR
054000        MOVE 'N/A' TO WKS-CELDA-TEXTO
054100     ELSE
054200        PERFORM 515-FORMATEA-CELDA
054300     END-IF
054400     MOVE WKS-CELDA-TEXTO TO WBC-VALOR (WKS-K, WKS-MET-COD).
054500 510-CALCULA-FILA-E. EXIT.
054600*        F O R M A T E A   E L   V A L O R   N U M E R I C O   D E
054700*        U N A   C E L D A   S E G U N   S U   C A T E G O R I A
054800 515-FORMATEA-CELDA SECTION.
054810*        EL VALOR CRUDO DE LA CELDA TRAE 4 DECIMALES; SE REDONDEA
054820*        MITAD-ARRIBA AL ESCALON DE CADA EDICION ANTES DE MOVERLO,
054830*        NUNCA SE TRUNCA CON UN MOVE DIRECTO A LA EDICION.
054900     EVALUATE WKS-MET-COD
055000        WHEN 1 WHEN 2 WHEN 7 WHEN 8
055100           IF ES-RENGLON-PROMEDIO
055110              COMPUTE WKS-RED-CONT-DEC ROUNDED = WKS-CELDA-VALOR
055200              MOVE WKS-RED-CONT-DEC TO WKS-ED-CONT-DEC
055300              MOVE WKS-ED-CONT-DEC TO WKS-CELDA-TEXTO
055400           ELSE
055500              MOVE WKS-CELDA-VALOR TO WKS-ED-CONT-ENT
055600              MOVE WKS-ED-CONT-ENT TO WKS-CELDA-TEXTO
055700           END-IF
055800        WHEN 6
055900           MOVE WKS-CELDA-VALOR TO WKS-ED-CONT-ENT
056000           MOVE WKS-ED-CONT-ENT TO WKS-CELDA-TEXTO
056100        WHEN 3 WHEN 4 WHEN 5 WHEN 9 WHEN 10 WHEN 13 WHEN 14
056110           COMPUTE WKS-RED-MONEY ROUNDED = WKS-CELDA-VALOR
056200           MOVE WKS-RED-MONEY TO WKS-ED-MONEY
056300           MOVE WKS-ED-MONEY TO WKS-CELDA-TEXTO
056400        WHEN 11 WHEN 12 WHEN 16 WHEN 17
056410           COMPUTE WKS-RED-PORCENTAJE ROUNDED = WKS-CELDA-VALOR
056500           MOVE WKS-RED-PORCENTAJE TO WKS-ED-PORCENTAJE
056600           STRING WKS-ED-PORCENTAJE DELIMITED SIZE
056700                  '%' DELIMITED SIZE INTO WKS-CELDA-TEXTO
056800        WHEN 15
056810           COMPUTE WKS-RED-RATIO ROUNDED = WKS-CELDA-VALOR
056900           MOVE WKS-RED-RATIO TO WKS-ED-RATIO
057000           STRING WKS-ED-RATIO DELIMITED SIZE
057100                  'x' DELIMITED SIZE INTO WKS-CELDA-TEXTO
057200     END-EVALUATE.
057300 515-FORMATEA-CELDA-E. EXIT.
057400*        I M P R I M E   U N   B L O Q U E   D E   H A S T A   6
057500*        C O L U M N A S   ( E N C A B E Z A D O   +   1 7   F I L A S
057600*        D E   M E T R I C A S ) ,   C O M P A R T I D O   P O R   E L
057700*        R E P O R T E   D I A R I O ,   P O R   P E R I O D O   Y
057800*        P O R   E L   A N A L I S I S   D E   L I F T
057900 520-IMPRIME-BLOQUE SECTION.
058000     MOVE SPACES TO WKS-LINEA-IMPRESION
058100     MOVE '   DATE' TO WLI-ETIQUETA
058200     PERFORM 522-PONE-TITULO-COLUMNA VARYING WKS-K FROM 1 BY 1
058300             UNTIL WKS-K > WKS-BLOQUE-NCOLS
058400     MOVE WKS-LINEA-IMPRESION TO REG-RPTLINE
058500     WRITE REG-RPTLINE
058600     PERFORM 525-IMPRIME-FILA-METRICA VARYING WKS-MET-COD FROM 1 BY 1
058700             UNTIL WKS-MET-COD > 17
058800     MOVE SPACES TO REG-RPTLINE
058900     WRITE REG-RPTLINE.
059000 520-IMPRIME-BLOQUE-E. EXIT.
059100 522-PONE-TITULO-COLUMNA SECTION.
059200     MOVE WKS-BLOQUE-TITULO (WKS-K) TO WLI-COLUMNA (WKS-K).
059300 522-PONE-TITULO-COLUMNA-E. EXIT.
059400 525-IMPRIME-FILA-METRICA SECTION.
059500     MOVE SPACES TO WKS-LINEA-IMPRESION
059600     MOVE WKS-NOM-METRICA (WKS-MET-COD) TO WLI-ETIQUETA
059700     PERFORM 527-PONE-CELDA-COLUMNA VARYING WKS-K FROM 1 BY 1
059800             UNTIL WKS-K > WKS-BLOQUE-NCOLS
059900     MOVE WKS-LINEA-IMPRESION TO REG-RPTLINE
060000     WRITE REG-RPTLINE.
060100 525-IMPRIME-FILA-METRICA-E. EXIT.
060200 527-PONE-CELDA-COLUMNA SECTION.
060300     MOVE WBC-VALOR (WKS-K, WKS-MET-COD) TO WLI-COLUMNA (WKS-K).
060400 527-PONE-CELDA-COLUMNA-E. EXIT.
060500*        P R O C E S A   U N   P E R I O D O   ( E N T R A D A ,
060600*        D E S C U E N T O   O   S A L I D A )   S I   T I E N E
060700*        A L   M E N O S   U N A   F E C H A   S E L E C C I O N A D A
060800 600-PROCESA-PERIODOS SECTION.
060900     IF PERIODO-NO-VACIO (WKS-P)
061000        ADD 1 TO WKS-PERIODOS-CON-DATOS
061100        PERFORM 605-ENCABEZADO-PERIODO
061200        MOVE 1 TO WKS-J
061300        PERFORM 607-IMPRIME-BLOQUE-PERIODO
061400                UNTIL WKS-J > WPE-CANT-FECHAS (WKS-P)
061500        PERFORM 610-TOTAL-PERIODO
061600        PERFORM 630-IMPRIME-TOTAL-PROMEDIO
061700     END-IF.
061800 600-PROCESA-PERIODOS-E. EXIT.
061900 605-ENCABEZADO-PERIODO SECTION.
062000     MOVE SPACES TO REG-RPTLINE
062100     EVALUATE WKS-P
062200        WHEN 1 MOVE '   PERIOD: LEAD IN'   TO REG-RPTLINE
062300        WHEN 2 MOVE '   PERIOD: DISCOUNT'  TO REG-RPTLINE
062400        WHEN 3 MOVE '   PERIOD: LEAD OUT'  TO REG-RPTLINE
062500     END-EVALUATE
062600     WRITE REG-RPTLINE.
062700 605-ENCABEZADO-PERIODO-E. EXIT.
062800*        A R M A   E   I M P R I M E   U N   B L O Q U E   D E   H A S T A
062900*        6   F E C H A S   D E L   P E R I O D O   A C T U A L
063000 607-IMPRIME-BLOQUE-PERIODO SECTION.
063100     MOVE ZERO TO WKS-BLOQUE-NCOLS
063200     SET NO-ES-RENGLON-PROMEDIO TO TRUE
063300     PERFORM 608-CARGA-COLUMNA-PERIODO
063400             UNTIL WKS-J > WPE-CANT-FECHAS (WKS-P)
063500                OR WKS-BLOQUE-NCOLS = 6
063600     PERFORM 520-IMPRIME-BLOQUE.
063700 607-IMPRIME-BLOQUE-PERIODO-E. EXIT.
063800 608-CARGA-COLUMNA-PERIODO SECTION.
063900     ADD 1 TO WKS-BLOQUE-NCOLS
064000     MOVE WPE-INDICE (WKS-P, WKS-J) TO WKS-I
064100     MOVE WRB-DATE (WKS-I) TO WKS-BLOQUE-TITULO (WKS-BLOQUE-NCOLS)
064200     MOVE WRB-ORDERS          (WKS-I) TO WKB-ORDERS
064300     MOVE WRB-TOTAL-UNITS     (WKS-I) TO WKB-UNITS
064400     MOVE WRB-REVENUE         (WKS-I) TO WKB-REVENUE
064500     MOVE WRB-ITEM-PROMO-DISC (WKS-I) TO WKB-PROMO-DISC
064600     MOVE WRB-NET-REVENUE     (WKS-I) TO WKB-NET-REVENUE
064700     MOVE WRB-IMPRESSIONS     (WKS-I) TO WKB-IMPRESSIONS
064800     MOVE WRB-CLICKS          (WKS-I) TO WKB-CLICKS
064900     MOVE WRB-CAMPAIGN-ORDERS (WKS-I) TO WKB-CAM-ORDERS
065000     MOVE WRB-CAMPAIGN-SPEND  (WKS-I) TO WKB-CAM-SPEND
065100     MOVE WRB-CAMPAIGN-SALES  (WKS-I) TO WKB-CAM-SALES
065200     MOVE WKS-BLOQUE-NCOLS TO WKS-K
065300     PERFORM 510-CALCULA-FILA VARYING WKS-MET-COD FROM 1 BY 1
065400             UNTIL WKS-MET-COD > 17
065500     ADD 1 TO WKS-J.
065600 608-CARGA-COLUMNA-PERIODO-E. EXIT.
065700*        A C U M U L A   L O S   T O T A L E S   D E L   P E R I O D O
065800 610-TOTAL-PERIODO SECTION.
065900     MOVE ZERO TO WPT-ORDERS WPT-UNITS WPT-REVENUE WPT-PROMO-DISC
066000                  WPT-NET-REVENUE WPT-IMPRESSIONS WPT-CLICKS
066100                  WPT-CAM-ORDERS WPT-CAM-SPEND WPT-CAM-SALES
066200     PERFORM 615-ACUMULA-TOTAL-PERIODO VARYING WKS-J FROM 1 BY 1
066300             UNTIL WKS-J > WPE-CANT-FECHAS (WKS-P).
066400 610-TOTAL-PERIODO-E. EXIT.
066500 615-ACUMULA-TOTAL-PERIODO SECTION.
066600     MOVE WPE-INDICE (WKS-P, WKS-J) TO WKS-I
066700     ADD WRB-ORDERS          (WKS-I) TO WPT-ORDERS
066800     ADD WRB-TOTAL-UNITS     (WKS-I) TO WPT-UNITS
066900     ADD WRB-REVENUE         (WKS-I) TO WPT-REVENUE
067000     ADD WRB-ITEM-PROMO-DISC (WKS-I) TO WPT-PROMO-DISC
067100     ADD WRB-NET-REVENUE     (WKS-I) TO WPT-NET-REVENUE
067200     ADD WRB-IMPRESSIONS     (WKS-I) TO WPT-IMPRESSIONS
067300     ADD WRB-CLICKS          (WKS-I) TO WPT-CLICKS
067400     ADD WRB-CAMPAIGN-ORDERS (WKS-I) TO WPT-CAM-ORDERS
067500     ADD WRB-CAMPAIGN-SPEND  (WKS-I) TO WPT-CAM-SPEND
067600     ADD WRB-CAMPAIGN-SALES  (WKS-I) TO WPT-CAM-SALES.
067700 615-ACUMULA-TOTAL-PERIODO-E. EXIT.
067800*        A R M A   E   I M P R I M E   E L   B L O Q U E   D E   D O S
067900*        C O L U M N A S   T O T A L   Y   A V E R A G E   D E L
068000*        P E R I O D O   A C T U A L ;   G U A R D A   L O S   V A L O R E S
068100*        P R O M E D I O   P A R A   E L   A N A L I S I S   D E   L I F T
068200 630-IMPRIME-TOTAL-PROMEDIO SECTION.
068300     MOVE ZERO TO WKS-BLOQUE-NCOLS
068400     ADD 1 TO WKS-BLOQUE-NCOLS
068500     MOVE 'TOTAL' TO WKS-BLOQUE-TITULO (WKS-BLOQUE-NCOLS)
068600     MOVE WPT-ORDERS      TO WKB-ORDERS
068700     MOVE WPT-UNITS       TO WKB-UNITS
068800     MOVE WPT-REVENUE     TO WKB-REVENUE
068900     MOVE WPT-PROMO-DISC  TO WKB-PROMO-DISC
069000     MOVE WPT-NET-REVENUE TO WKB-NET-REVENUE
069100     MOVE WPT-IMPRESSIONS TO WKB-IMPRESSIONS
069200     MOVE WPT-CLICKS      TO WKB-CLICKS
069300     MOVE WPT-CAM-ORDERS  TO WKB-CAM-ORDERS
069400     MOVE WPT-CAM-SPEND   TO WKB-CAM-SPEND
069500     MOVE WPT-CAM-SALES   TO WKB-CAM-SALES
069600     SET NO-ES-RENGLON-PROMEDIO TO TRUE
069700     MOVE WKS-BLOQUE-NCOLS TO WKS-K
069800     PERFORM 510-CALCULA-FILA VARYING WKS-MET-COD FROM 1 BY 1
069900             UNTIL WKS-MET-COD > 17
070000     ADD 1 TO WKS-BLOQUE-NCOLS
070100     MOVE 'AVERAGE' TO WKS-BLOQUE-TITULO (WKS-BLOQUE-NCOLS)
070200     COMPUTE WKB-ORDERS      ROUNDED = WPT-ORDERS
070300                                      / WPE-CANT-FECHAS (WKS-P)
070400     COMPUTE WKB-UNITS       ROUNDED = WPT-UNITS
070500                                      / WPE-CANT-FECHAS (WKS-P)
070600     COMPUTE WKB-REVENUE     ROUNDED = WPT-REVENUE
070700                                      / WPE-CANT-FECHAS (WKS-P)
070800     COMPUTE WKB-PROMO-DISC  ROUNDED = WPT-PROMO-DISC
070900                                      / WPE-CANT-FECHAS (WKS-P)
071000     COMPUTE WKB-NET-REVENUE ROUNDED = WPT-NET-REVENUE
071100                                      / WPE-CANT-FECHAS (WKS-P)
071200     COMPUTE WKB-IMPRESSIONS ROUNDED = WPT-IMPRESSIONS
071300                                      / WPE-CANT-FECHAS (WKS-P)
071400     COMPUTE WKB-CLICKS      ROUNDED = WPT-CLICKS
071500                                      / WPE-CANT-FECHAS (WKS-P)
071600     COMPUTE WKB-CAM-ORDERS  ROUNDED = WPT-CAM-ORDERS
071700                                      / WPE-CANT-FECHAS (WKS-P)
071800     COMPUTE WKB-CAM-SPEND   ROUNDED = WPT-CAM-SPEND
071900                                      / WPE-CANT-FECHAS (WKS-P)
072000     COMPUTE WKB-CAM-SALES   ROUNDED = WPT-CAM-SALES
072100                                      / WPE-CANT-FECHAS (WKS-P)
072200     SET ES-RENGLON-PROMEDIO TO TRUE
072300     MOVE WKS-BLOQUE-NCOLS TO WKS-K
072400     PERFORM 625-CALCULA-FILA-PROMEDIO VARYING WKS-MET-COD FROM 1 BY 1
072500             UNTIL WKS-MET-COD > 17
072600     PERFORM 520-IMPRIME-BLOQUE.
072700 630-IMPRIME-TOTAL-PROMEDIO-E. EXIT.
072800*        C A L C U L A   U N A   C E L D A   D E L   R E N G L O N
072900*        A V E R A G E   Y   G U A R D A   S U   V A L O R   N U M E R I C O
073000*        ( N / A   Y A   C O N V E R T I D O   A   C E R O )   P A R A
073100*        E L   A N A L I S I S   D E   L I F T
073200 625-CALCULA-FILA-PROMEDIO SECTION.
073300     PERFORM 510-CALCULA-FILA
073400     MOVE WKS-CELDA-VALOR TO WVP-METRICA (WKS-P, WKS-MET-COD).
073500 625-CALCULA-FILA-PROMEDIO-E. EXIT.
073600*        A N A L I S I S   D E   I N C R E M E N T O   ( L I F T )
073700*        E N T R E   L O S   P R O M E D I O S   D E   L O S   P E R I O D O S
073800 700-ANALISIS-LIFT SECTION.
073900     IF WKS-PERIODOS-CON-DATOS >= 2
074000        MOVE SPACES TO REG-RPTLINE
074100        MOVE '4. LIFT ANALYSIS' TO REG-RPTLINE
074200        WRITE REG-RPTLINE
074300        MOVE SPACES TO REG-RPTLINE
074400        MOVE '   DISC->LEADIN    = DISCOUNT -> LEAD IN'
074500             TO REG-RPTLINE
074600        WRITE REG-RPTLINE
074700        MOVE SPACES TO REG-RPTLINE
074800        MOVE '   LEADOUT->LEADIN = LEAD OUT -> LEAD IN'
074900             TO REG-RPTLINE
075000        WRITE REG-RPTLINE
075100        MOVE SPACES TO REG-RPTLINE
075200        MOVE '   LEADOUT->DISC   = LEAD OUT -> DISCOUNT'
075300             TO REG-RPTLINE
075400        WRITE REG-RPTLINE
075500        MOVE ZERO TO WKS-BLOQUE-NCOLS
075600        IF PERIODO-NO-VACIO (2) AND PERIODO-NO-VACIO (1)
075700           PERFORM 705-AGREGA-PAR-LIFT
075800        END-IF
075900        IF PERIODO-NO-VACIO (3) AND PERIODO-NO-VACIO (1)
076000           MOVE 3 TO WKS-PER-BASE
076100           MOVE 1 TO WKS-PER-COMP
076200           ADD 1 TO WKS-BLOQUE-NCOLS
076400           MOVE 'LEADOUT->LEADIN' TO WKS-BLOQUE-TITULO (WKS-BLOQUE-NCOLS)
076500           MOVE WKS-BLOQUE-NCOLS TO WKS-K
076600           PERFORM 710-CALCULA-LIFT VARYING WKS-MET-COD FROM 1 BY 1
076700                   UNTIL WKS-MET-COD > 17
076800        END-IF
076900        IF PERIODO-NO-VACIO (3) AND PERIODO-NO-VACIO (2)
077000           MOVE 3 TO WKS-PER-BASE
077100           MOVE 2 TO WKS-PER-COMP
077200           ADD 1 TO WKS-BLOQUE-NCOLS
077300           MOVE 'LEADOUT->DISC' TO WKS-BLOQUE-TITULO (WKS-BLOQUE-NCOLS)
077400           MOVE WKS-BLOQUE-NCOLS TO WKS-K
077500           PERFORM 710-CALCULA-LIFT VARYING WKS-MET-COD FROM 1 BY 1
077600                   UNTIL WKS-MET-COD > 17
077700        END-IF
077800        IF WKS-BLOQUE-NCOLS > 0
077900           PERFORM 520-IMPRIME-BLOQUE
078000        END-IF
078100     END-IF.
078200 700-ANALISIS-LIFT-E. EXIT.
078300*        A G R E G A   E L   P A R   D E S C U E N T O - > E N T R A D A
078400*        A L   B L O Q U E   D E   L I F T   ( P R I M E R   P A R ,
078500*        S E   S E P A R A   P A R A   N O   R E P E T I R   E L
078600*        M O V E   D E   L A   E T I Q U E T A   D E N T R O   D E   U N
078700*        I F   A N I D A D O )
078800 705-AGREGA-PAR-LIFT SECTION.
078900     MOVE 2 TO WKS-PER-BASE
079000     MOVE 1 TO WKS-PER-COMP
079100     ADD 1 TO WKS-BLOQUE-NCOLS
079200     MOVE 'DISC->LEADIN' TO WKS-BLOQUE-TITULO (WKS-BLOQUE-NCOLS)
079300     MOVE WKS-BLOQUE-NCOLS TO WKS-K
079400     PERFORM 710-CALCULA-LIFT VARYING WKS-MET-COD FROM 1 BY 1
079500             UNTIL WKS-MET-COD > 17.
079600 705-AGREGA-PAR-LIFT-E. EXIT.
079700*        C A L C U L A   E L   L I F T   D E   U N A   M E T R I C A
079800*        E N T R E   E L   P E R I O D O   B A S E   Y   E L   P E R I O D O
079900*        D E   C O M P A R A C I O N   ( W K S - P E R - B A S E   Y
080000*        W K S - P E R - C O M P ) ;   N / A   S I   L A   B A S E   E S   C E R O
080100 710-CALCULA-LIFT SECTION.
080200     MOVE WVP-METRICA (WKS-PER-BASE, WKS-MET-COD) TO WKS-LIFT-BASE
080300     MOVE WVP-METRICA (WKS-PER-COMP, WKS-MET-COD) TO WKS-LIFT-COMP
080400     IF WKS-LIFT-BASE = 0
080500        MOVE 'N/A' TO WKS-CELDA-TEXTO
080600     ELSE
080700        COMPUTE WKS-LIFT-PORC ROUNDED =
080800                (WKS-LIFT-COMP - WKS-LIFT-BASE) / WKS-LIFT-BASE * 100
080900        MOVE WKS-LIFT-PORC TO WKS-ED-LIFT
081000        STRING WKS-ED-LIFT DELIMITED SIZE
081100               '%' DELIMITED SIZE INTO WKS-CELDA-TEXTO
081200     END-IF
081300     MOVE WKS-CELDA-TEXTO TO WBC-VALOR (WKS-K, WKS-MET-COD).
081400 710-CALCULA-LIFT-E. EXIT.
081500*        C I E R R E   D E   A R C H I V O S
081600 900-CIERRA-ARCHIVOS SECTION.
081700     CLOSE CMBAGG PERSEL DAILYRPT.
081800 900-CIERRA-ARCHIVOS-E. EXIT.
