000100******************************************************************
000200*    REG-TRXFILE - LINEA DE ORDEN (TRANSACTION RECORD)            *
000300*    UN REGISTRO POR LINEA DE ORDEN DEL MARKETPLACE                *
000400******************************************************************
000500 01  REG-TRXFILE.
000600     02  TRX-SALES-CHANNEL         PIC X(20).
000700     02  TRX-PURCHASE-DATE         PIC X(10).
000800     02  TRX-ORDER-STATUS          PIC X(10).
000900     02  TRX-QUANTITY              PIC 9(05).
001000     02  TRX-ITEM-PRICE            PIC S9(07)V99.
001100     02  TRX-ITEM-PROMO-DISCOUNT   PIC S9(07)V99.
001200     02  FILLER                    PIC X(17) VALUE SPACES.
001300******************************************************************
001400*    VISTA ALTERNA DE LA LINEA, CAMPO A CAMPO POR POSICION        *
001500*    (UTIL PARA VALIDACIONES DE CANAL Y ESTADO FUERA DE RANGO)    *
001600******************************************************************
001700 01  REG-TRXFILE-R REDEFINES REG-TRXFILE.
001800     02  TRX-R-ENCABEZADO          PIC X(40).
001900     02  TRX-R-MONTOS              PIC X(23).
002000     02  FILLER                    PIC X(17) VALUE SPACES.
