000100******************************************************************
000200*    REG-CAMPFILE - RENGLON DE CAMPANA PUBLICITARIA                *
000300*    MISMO LAYOUT PARA LOS TRES TIPOS DE CAMPANA: SP, SB Y SD      *
000400*    (LA VENTANA DE ATRIBUCION 7/14 DIAS ES SOLO INFORMATIVA)     *
000500******************************************************************
000600 01  REG-CAMPFILE.
000700     02  CAM-CAMPAIGN-DATE         PIC X(10).
000800     02  CAM-IMPRESSIONS           PIC 9(09).
000900     02  CAM-CLICKS                PIC 9(07).
001000     02  CAM-SPEND                 PIC S9(07)V99.
001100     02  CAM-ATTRIB-ORDERS         PIC 9(07).
001200     02  CAM-ATTRIB-SALES          PIC S9(07)V99.
001300     02  FILLER                    PIC X(29) VALUE SPACES.
001400******************************************************************
001500*    VISTA ALTERNA - SEPARA TRAFICO (IMPRESIONES/CLICKS) DE       *
001600*    LOS VALORES MONETARIOS DEL RENGLON                          *
001700******************************************************************
001800 01  REG-CAMPFILE-R REDEFINES REG-CAMPFILE.
001900     02  CAM-R-FECHA               PIC X(10).
002000     02  CAM-R-TRAFICO             PIC X(16).
002100     02  CAM-R-MONTOS              PIC X(25).
002200     02  FILLER                    PIC X(29) VALUE SPACES.
