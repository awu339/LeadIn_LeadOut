000100******************************************************************
000200*    REG-PERSEL - SELECCION DE FECHAS POR PERIODO DE PROMOCION    *
000300*    SUSTITUYE LA SELECCION INTERACTIVA DE FECHAS DEL ORIGINAL    *
000400******************************************************************
000500 01  REG-PERSEL.
000600     02  PER-PERIOD-CODE           PIC X(01).
000700         88  PER-LEAD-IN                     VALUE 'I'.
000800         88  PER-DISCOUNT                    VALUE 'D'.
000900         88  PER-LEAD-OUT                    VALUE 'O'.
001000     02  PER-DATE                  PIC X(10).
001100     02  FILLER                    PIC X(09) VALUE SPACES.
001200******************************************************************
001300*    VISTA ALTERNA - CODIGO Y FECHA COMO UN SOLO BLOQUE DE TEXTO  *
001400******************************************************************
001500 01  REG-PERSEL-R REDEFINES REG-PERSEL.
001600     02  PER-R-LLAVE               PIC X(11).
001700     02  FILLER                    PIC X(09) VALUE SPACES.
