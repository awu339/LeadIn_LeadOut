000100******************************************************************
000200*    REG-CMBAGG - RENGLON DIARIO COMBINADO (UNION COMPLETA DE    *
000300*    TRXAGG Y CAMAGG POR FECHA, SALIDA DE AMZCMB01, ENTRADA DE   *
000400*    AMZRPT01)                                                   *
000500******************************************************************
000600 01  REG-CMBAGG.
000700     02  CMB-DATE                  PIC X(10).
000800     02  CMB-ORDERS                PIC 9(07).
000900     02  CMB-TOTAL-UNITS           PIC 9(07).
001000     02  CMB-REVENUE               PIC S9(09)V99.
001100     02  CMB-ITEM-PROMO-DISC       PIC S9(09)V99.
001200     02  CMB-NET-REVENUE           PIC S9(09)V99.
001300     02  CMB-IMPRESSIONS           PIC 9(09).
001400     02  CMB-CLICKS                PIC 9(07).
001500     02  CMB-CAMPAIGN-ORDERS       PIC 9(07).
001600     02  CMB-CAMPAIGN-SPEND        PIC S9(09)V99.
001700     02  CMB-CAMPAIGN-SALES        PIC S9(09)V99.
001800     02  FILLER                    PIC X(17) VALUE SPACES.
