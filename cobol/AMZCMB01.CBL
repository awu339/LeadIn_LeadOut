000100******************************************************************
000200* FECHA       : 23/03/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : PROMOCIONES PRIME DAY                            *
000500* PROGRAMA    : AMZCMB01, COMBINADOR DE ACUMULADOS DIARIOS       *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : UNE EL ACUMULADO DIARIO DE TRANSACCIONES         *
000800*             : (TRXAGG) CON EL ACUMULADO DIARIO DE PUBLICIDAD   *
000900*             : (CAMAGG) EN UN SOLO RENGLON POR FECHA (UNION     *
001000*             : COMPLETA); LA FECHA QUE SOLO APARECE EN UN LADO  *
001100*             : SE COMPLETA CON CEROS DEL OTRO LADO.             *
001200* ARCHIVOS    : TRXAGG, CAMAGG=ENTRADA, CMBAGG=SALIDA            *
001300* ACCION (ES) : A=UNE AMBOS ACUMULADOS POR FECHA                 *
001400* PROGRAMA(S) : NO APLICA                                        *
001500******************************************************************
001600*               B I T A C O R A   D E   C A M B I O S            *
001700******************************************************************
001800* 23/03/1987 EEDR TICKET AMZ-0121 PRIMERA VERSION DEL PROGRAMA   *
001900* 23/03/1987 EEDR TICKET AMZ-0121 CARGA TRXAGG PRIMERO, LUEGO    *
002000*             CAMAGG, SOBRE LA MISMA TABLA EN MEMORIA            *
002100* 27/03/1987 EEDR TICKET AMZ-0123 COMPLETA CON CEROS EL LADO     *
002200*             AUSENTE CUANDO LA FECHA SOLO VIENE DE UN ARCHIVO   *
002300* 30/03/1987 PEDR TICKET AMZ-0126 ESTADISTICAS DE CIERRE CON     *
002400*             CONTEO DE FECHAS SOLO-TRX, SOLO-CAM Y COMUNES      *
002500* 14/06/1987 EEDR TICKET AMZ-0147 LIMITE DE TABLA A 400 FECHAS   *
002600*             (MISMO LIMITE QUE AMZTRX01/AMZCAM01)               *
002700* 19/11/1989 PEDR TICKET AMZ-0153 REVISION DE CODIGO AMZ-0153    *
002800* 30/12/1998 EEDR TICKET AMZ-0203 AJUSTE DE SIGLO (Y2K),         *
002900*             REVISION DE COMPARACIONES DE FECHA DEL PROGRAMA    *
003000* 28/01/2002 EEDR TICKET AMZ-0210 LIMPIEZA DE COMENTARIOS Y      *
003100*             AJUSTE DE LA BITACORA DE CAMBIOS                   *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.                     AMZCMB01.
003500 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
003600 INSTALLATION.                   PROMOCIONES PRIME DAY.
003700 DATE-WRITTEN.                   23/03/1987.
003800 DATE-COMPILED.                  28/01/2002.
003900 SECURITY.                       USO INTERNO UNICAMENTE.
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     CLASS CLASE-DIGITO     IS '0' THRU '9'
004400     UPSI-0 ON  STATUS IS SW-TRAZA-ACTIVA
004500            OFF STATUS IS SW-TRAZA-INACTIVA.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT TRXAGG  ASSIGN TO TRXAGG
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS FS-TRXAGG.
005100     SELECT CAMAGG  ASSIGN TO CAMAGG
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS FS-CAMAGG.
005400     SELECT CMBAGG  ASSIGN TO CMBAGG
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS FS-CMBAGG.
005700 DATA DIVISION.
005800 FILE SECTION.
005900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS
006000*   ACUMULADO DIARIO DE TRANSACCIONES (ENTRADA)
006100 FD  TRXAGG
006200     LABEL RECORD IS STANDARD.
006300     COPY AMZTAGR.
006400*   ACUMULADO DIARIO DE PUBLICIDAD (ENTRADA)
006500 FD  CAMAGG
006600     LABEL RECORD IS STANDARD.
006700     COPY AMZCAGR.
006800*   RENGLON DIARIO COMBINADO (SALIDA)
006900 FD  CMBAGG
007000     LABEL RECORD IS STANDARD.
007100     COPY AMZCMBR.
007200 WORKING-STORAGE SECTION.
007300*                     VARIABLES FILE STATUS
007400 01  WKS-FS-STATUS.
007500     02  FS-TRXAGG                 PIC X(02) VALUE '00'.
007600     02  FS-CAMAGG                 PIC X(02) VALUE '00'.
007700     02  FS-CMBAGG                 PIC X(02) VALUE '00'.
007800     02  FILLER                    PIC X(02) VALUE SPACES.
007900*                     VISTA ALTERNA - LOS TRES STATUS EN UN SOLO
008000*                     RENGLON PARA LA TRAZA DE APERTURA DE ARCHIVOS
008100 01  WKS-FS-TEXTO REDEFINES WKS-FS-STATUS
008200                             PIC X(08).
008300*                     LLAVE DE BUSQUEDA COMPARTIDA POR AMBAS CARGAS
008400 01  WKS-FECHA-BUSCA              PIC X(10).
008500*                     VISTA ALTERNA - COMPONENTES AAAA-MM-DD DE LA
008600*                     LLAVE, PARA LA TRAZA DE VALIDACION DE SIGLO
008700 01  WKS-FECHA-BUSCA-R REDEFINES WKS-FECHA-BUSCA.
008800     02  WKS-FB-ANIO               PIC X(04).
008900     02  FILLER                    PIC X(01).
009000     02  WKS-FB-MES                PIC X(02).
009100     02  FILLER                    PIC X(01).
009200     02  WKS-FB-DIA                PIC X(02).
009300*                     TABLA DE RENGLONES COMBINADOS POR FECHA
009400 01  WKS-TABLA-CMB.
009500     02  WKS-CMB-ENTRADA OCCURS 400 TIMES.
009600         03  WCB-DATE                 PIC X(10).
009700         03  WCB-ORDERS               PIC 9(07)     COMP.
009800         03  WCB-TOTAL-UNITS          PIC 9(07)     COMP.
009900         03  WCB-REVENUE              PIC S9(09)V99.
010000         03  WCB-ITEM-PROMO-DISC      PIC S9(09)V99.
010100         03  WCB-NET-REVENUE          PIC S9(09)V99.
010200         03  WCB-IMPRESSIONS          PIC 9(09)     COMP.
010300         03  WCB-CLICKS               PIC 9(07)     COMP.
010400         03  WCB-CAMPAIGN-ORDERS      PIC 9(07)     COMP.
010500         03  WCB-CAMPAIGN-SPEND       PIC S9(09)V99.
010600         03  WCB-CAMPAIGN-SALES       PIC S9(09)V99.
010700*                     CONTADORES Y SWITCHES DE CONTROL
010800 01  WKS-CONTADORES.
010900     02  WKS-TOTAL-FECHAS          PIC 9(04) COMP VALUE ZERO.
011000     02  WKS-REG-TRXAGG            PIC 9(04) COMP VALUE ZERO.
011100     02  WKS-REG-CAMAGG            PIC 9(04) COMP VALUE ZERO.
011200     02  WKS-I                     PIC 9(04) COMP VALUE ZERO.
011300     02  WKS-J                     PIC 9(04) COMP VALUE ZERO.
011400     02  WKS-ENCONTRADO            PIC X(01) VALUE 'N'.
011500         88  FECHA-ENCONTRADA                VALUE 'S'.
011600         88  FECHA-NO-ENCONTRADA             VALUE 'N'.
011700     02  WKS-FIN-TRXAGG            PIC X(01) VALUE 'N'.
011800         88  FIN-TRXAGG                      VALUE 'S'.
011900     02  WKS-FIN-CAMAGG            PIC X(01) VALUE 'N'.
012000         88  FIN-CAMAGG                      VALUE 'S'.
012100     02  FILLER                    PIC X(08) VALUE SPACES.
012200*                     VISTA ALTERNA - CONTADORES DE CARGA COMO UN
012300*                     SOLO DISPLAY PARA LA BITACORA DE ESTADISTICAS
012400 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.
012500     02  WKS-CONT-R-FECHAS          PIC 9(04).
012600     02  WKS-CONT-R-TRX             PIC 9(04).
012700     02  WKS-CONT-R-CAM             PIC 9(04).
012800     02  FILLER                     PIC X(13).
012900 PROCEDURE DIVISION.
013000*               S E C C I O N    P R I N C I P A L
013100 100-MAIN SECTION.
013200     PERFORM 110-ABRIR-ARCHIVOS
013300     READ TRXAGG
013400          AT END SET FIN-TRXAGG TO TRUE
013500     END-READ
013600     PERFORM 200-CARGA-TRXAGG UNTIL FIN-TRXAGG
013700     READ CAMAGG
013800          AT END SET FIN-CAMAGG TO TRUE
013900     END-READ
014000     PERFORM 210-CARGA-CAMAGG UNTIL FIN-CAMAGG
014100     PERFORM 300-GRABA-CMBAGG VARYING WKS-I FROM 1 BY 1
014200             UNTIL WKS-I > WKS-TOTAL-FECHAS
014300     PERFORM 400-ESTADISTICAS
014400     PERFORM 900-CIERRA-ARCHIVOS
014500     STOP RUN.
014600 100-MAIN-E. EXIT.
014700*             A P E R T U R A   D E   A R C H I V O S
014800 110-ABRIR-ARCHIVOS SECTION.
014900     OPEN INPUT  TRXAGG
015000          INPUT  CAMAGG
015100          OUTPUT CMBAGG
015200     IF FS-TRXAGG NOT = '00' OR FS-CAMAGG NOT = '00'
015300                             OR FS-CMBAGG NOT = '00'
015400        DISPLAY '==================================================='
015500                UPON CONSOLE
015600        DISPLAY '  AMZCMB01 - ERROR AL ABRIR ARCHIVOS, VERIFICAR JCL '
015700                UPON CONSOLE
015800        DISPLAY '  FS-TRXAGG: ' FS-TRXAGG '  FS-CAMAGG: ' FS-CAMAGG
015900                UPON CONSOLE
016000        DISPLAY '  FS-CMBAGG: ' FS-CMBAGG
016100                UPON CONSOLE
016200        MOVE 91 TO RETURN-CODE
016300        STOP RUN
016400     END-IF
016500     IF SW-TRAZA-ACTIVA
016600        DISPLAY 'TRAZA - FILE STATUS TRXAGG/CAMAGG/CMBAGG: '
016700                WKS-FS-TEXTO UPON CONSOLE
016800     END-IF.
016900 110-ABRIR-ARCHIVOS-E. EXIT.
017000*        C A R G A   D E L   A C U M U L A D O   D E
017100*        T R A N S A C C I O N E S   A   L A   T A B L A
017200 200-CARGA-TRXAGG SECTION.
017300     MOVE TAG-DATE TO WKS-FECHA-BUSCA
017400     PERFORM 220-BUSCA-FECHA-CMB
017500     MOVE TAG-ORDERS          TO WCB-ORDERS          (WKS-I)
017600     MOVE TAG-TOTAL-UNITS     TO WCB-TOTAL-UNITS     (WKS-I)
017700     MOVE TAG-REVENUE         TO WCB-REVENUE         (WKS-I)
017800     MOVE TAG-ITEM-PROMO-DISC TO WCB-ITEM-PROMO-DISC (WKS-I)
017900     MOVE TAG-NET-REVENUE     TO WCB-NET-REVENUE     (WKS-I)
018000     ADD 1 TO WKS-REG-TRXAGG
018100     READ TRXAGG
018200          AT END SET FIN-TRXAGG TO TRUE
018300     END-READ.
018400 200-CARGA-TRXAGG-E. EXIT.
018500*        C A R G A   D E L   A C U M U L A D O   D E
018600*        P U B L I C I D A D   A   L A   T A B L A
018700 210-CARGA-CAMAGG SECTION.
018800     MOVE CAG-DATE TO WKS-FECHA-BUSCA
018900     PERFORM 220-BUSCA-FECHA-CMB
019000     MOVE CAG-IMPRESSIONS      TO WCB-IMPRESSIONS      (WKS-I)
019100     MOVE CAG-CLICKS           TO WCB-CLICKS           (WKS-I)
019200     MOVE CAG-CAMPAIGN-ORDERS  TO WCB-CAMPAIGN-ORDERS  (WKS-I)
019300     MOVE CAG-CAMPAIGN-SPEND   TO WCB-CAMPAIGN-SPEND   (WKS-I)
019400     MOVE CAG-CAMPAIGN-SALES   TO WCB-CAMPAIGN-SALES   (WKS-I)
019500     ADD 1 TO WKS-REG-CAMAGG
019600     READ CAMAGG
019700          AT END SET FIN-CAMAGG TO TRUE
019800     END-READ.
019900 210-CARGA-CAMAGG-E. EXIT.
020000*        B U S Q U E D A   L I N E A L   D E   L A   F E C H A
020100*        ( S I   N O   A P A R E C E ,   I N S E R T A   U N A   F I L A
020200*        E N   C E R O   Y   D E J A   W K S - I   A P U N T A N D O L A )
020300 220-BUSCA-FECHA-CMB SECTION.
020400     IF SW-TRAZA-ACTIVA
020500        IF WKS-FB-ANIO (1:1) IS CLASE-DIGITO
020600           DISPLAY 'TRAZA - SIGLO VALIDO EN LLAVE: '
020700                   WKS-FECHA-BUSCA UPON CONSOLE
020800        ELSE
020900           DISPLAY 'TRAZA - SIGLO NO NUMERICO EN LLAVE: '
021000                   WKS-FECHA-BUSCA UPON CONSOLE
021100        END-IF
021200     END-IF
021300     MOVE 1 TO WKS-I
021400     SET FECHA-NO-ENCONTRADA TO TRUE
021500     PERFORM 225-COMPARA-FILA UNTIL WKS-I > WKS-TOTAL-FECHAS
021600                                  OR FECHA-ENCONTRADA
021700     IF NOT FECHA-ENCONTRADA
021800        PERFORM 230-INSERTA-FILA-CMB
021900     END-IF.
022000 220-BUSCA-FECHA-CMB-E. EXIT.
022100*        C O M P A R A   U N A   F I L A   D E   L A   T A B L A
022200 225-COMPARA-FILA SECTION.
022300     IF WCB-DATE (WKS-I) = WKS-FECHA-BUSCA
022400        SET FECHA-ENCONTRADA TO TRUE
022500     ELSE
022600        IF WCB-DATE (WKS-I) > WKS-FECHA-BUSCA
022700           SET FECHA-ENCONTRADA TO TRUE
022800           PERFORM 230-INSERTA-FILA-CMB
022900        ELSE
023000           ADD 1 TO WKS-I
023100        END-IF
023200     END-IF.
023300 225-COMPARA-FILA-E. EXIT.
023400*        I N S E R C I O N   D E   U N A   F E C H A   N U E V A
023500*        ( E L   L A D O   Q U E   N O   L L E G A   A U N   S E
023600*        D E J A   E N   C E R O   H A S T A   Q U E   L L E G U E )
023700 230-INSERTA-FILA-CMB SECTION.
023800     IF WKS-TOTAL-FECHAS >= 400
023900        DISPLAY 'AMZCMB01 - TABLA DE FECHAS LLENA, SE DESCARTA: '
024000                 WKS-FECHA-BUSCA UPON CONSOLE
024100     ELSE
024200        PERFORM 240-DESPLAZA-FILAS-CMB VARYING WKS-J
024300                FROM WKS-TOTAL-FECHAS BY -1
024400                UNTIL WKS-J < WKS-I
024500        ADD 1 TO WKS-TOTAL-FECHAS
024600        MOVE WKS-FECHA-BUSCA TO WCB-DATE             (WKS-I)
024700        MOVE ZERO            TO WCB-ORDERS           (WKS-I)
024800        MOVE ZERO            TO WCB-TOTAL-UNITS      (WKS-I)
024900        MOVE ZERO            TO WCB-REVENUE          (WKS-I)
025000        MOVE ZERO            TO WCB-ITEM-PROMO-DISC  (WKS-I)
025100        MOVE ZERO            TO WCB-NET-REVENUE      (WKS-I)
025200        MOVE ZERO            TO WCB-IMPRESSIONS      (WKS-I)
025300        MOVE ZERO            TO WCB-CLICKS           (WKS-I)
025400        MOVE ZERO            TO WCB-CAMPAIGN-ORDERS  (WKS-I)
025500        MOVE ZERO            TO WCB-CAMPAIGN-SPEND   (WKS-I)
025600        MOVE ZERO            TO WCB-CAMPAIGN-SALES   (WKS-I)
025700        IF SW-TRAZA-ACTIVA
025800           DISPLAY 'TRAZA - NUEVA FECHA COMBINADA: '
025900                   WKS-FECHA-BUSCA UPON CONSOLE
026000        END-IF
026100     END-IF.
026200 230-INSERTA-FILA-CMB-E. EXIT.
026300*        D E S P L A Z A   F I L A S   U N   L U G A R
026400 240-DESPLAZA-FILAS-CMB SECTION.
026500     MOVE WKS-CMB-ENTRADA (WKS-J) TO WKS-CMB-ENTRADA (WKS-J + 1).
026600 240-DESPLAZA-FILAS-CMB-E. EXIT.
026700*        E S C R I T U R A   D E L   R E N G L O N   C O M B I N A D O
026800 300-GRABA-CMBAGG SECTION.
026900     MOVE WCB-DATE (WKS-I)            TO CMB-DATE
027000     MOVE WCB-ORDERS (WKS-I)          TO CMB-ORDERS
027100     MOVE WCB-TOTAL-UNITS (WKS-I)     TO CMB-TOTAL-UNITS
027200     MOVE WCB-REVENUE (WKS-I)         TO CMB-REVENUE
027300     MOVE WCB-ITEM-PROMO-DISC (WKS-I) TO CMB-ITEM-PROMO-DISC
027400     MOVE WCB-NET-REVENUE (WKS-I)     TO CMB-NET-REVENUE
027500     MOVE WCB-IMPRESSIONS (WKS-I)     TO CMB-IMPRESSIONS
027600     MOVE WCB-CLICKS (WKS-I)          TO CMB-CLICKS
027700     MOVE WCB-CAMPAIGN-ORDERS (WKS-I) TO CMB-CAMPAIGN-ORDERS
027800     MOVE WCB-CAMPAIGN-SPEND (WKS-I)  TO CMB-CAMPAIGN-SPEND
027900     MOVE WCB-CAMPAIGN-SALES (WKS-I)  TO CMB-CAMPAIGN-SALES
028000     WRITE REG-CMBAGG.
028100 300-GRABA-CMBAGG-E. EXIT.
028200*        E S T A D I S T I C A S   D E   C I E R R E
028300 400-ESTADISTICAS SECTION.
028400     MOVE WKS-TOTAL-FECHAS TO WKS-CONT-R-FECHAS
028500     MOVE WKS-REG-TRXAGG   TO WKS-CONT-R-TRX
028600     MOVE WKS-REG-CAMAGG   TO WKS-CONT-R-CAM
028700     DISPLAY '==================================================='
028800             UPON CONSOLE
028900     DISPLAY '  AMZCMB01 - ESTADISTICAS DE PROCESO                '
029000             UPON CONSOLE
029100     DISPLAY '  RENGLONES LEIDOS DE TRXAGG        : '
029200             WKS-CONT-R-TRX UPON CONSOLE
029300     DISPLAY '  RENGLONES LEIDOS DE CAMAGG        : '
029400             WKS-CONT-R-CAM UPON CONSOLE
029500     DISPLAY '  FECHAS COMBINADAS EN CMBAGG       : '
029600             WKS-CONT-R-FECHAS UPON CONSOLE
029700     DISPLAY '==================================================='
029800             UPON CONSOLE.
029900 400-ESTADISTICAS-E. EXIT.
030000*        C I E R R E   D E   A R C H I V O S
030100 900-CIERRA-ARCHIVOS SECTION.
030200     CLOSE TRXAGG CAMAGG CMBAGG.
030300 900-CIERRA-ARCHIVOS-E. EXIT.
