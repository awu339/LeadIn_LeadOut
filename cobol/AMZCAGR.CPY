000100******************************************************************
000200*    REG-CAMAGG - ACUMULADO DIARIO DE PUBLICIDAD (SP+SB+SD        *
000300*    SUMADOS, UN RENGLON POR FECHA, SALIDA DE AMZCAM01)           *
000400******************************************************************
000500 01  REG-CAMAGG.
000600     02  CAG-DATE                  PIC X(10).
000700     02  CAG-IMPRESSIONS           PIC 9(09).
000800     02  CAG-CLICKS                PIC 9(07).
000900     02  CAG-CAMPAIGN-ORDERS       PIC 9(07).
001000     02  CAG-CAMPAIGN-SPEND        PIC S9(09)V99.
001100     02  CAG-CAMPAIGN-SALES        PIC S9(09)V99.
001200     02  FILLER                    PIC X(15) VALUE SPACES.
