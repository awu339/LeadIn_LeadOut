000100******************************************************************
000200* FECHA       : 12/03/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : PROMOCIONES PRIME DAY                            *
000500* PROGRAMA    : AMZTRX01, PROCESADOR DE TRANSACCIONES             *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : LEE EL ARCHIVO DE LINEAS DE ORDEN DEL MARKETPLACE,*
000800*             : DESCARTA LO QUE NO ES CANAL AMAZON.COM O ESTADO  *
000900*             : SHIPPED O TIENE FECHA DE COMPRA INVALIDA, Y       *
001000*             : ACUMULA POR FECHA: ORDENES, UNIDADES, INGRESO    *
001100*             : BRUTO, DESCUENTO DE PROMOCION E INGRESO NETO.    *
001200* ARCHIVOS    : TRXFILE=ENTRADA, TRXAGG=SALIDA                    *
001300* ACCION (ES) : A=ACUMULA POR FECHA                                *
001400* PROGRAMA(S) : NO APLICA                                         *
001500******************************************************************
001600*               B I T A C O R A   D E   C A M B I O S             *
001700******************************************************************
001800* 12/03/1987 EEDR TICKET AMZ-0101 PRIMERA VERSION DEL PROGRAMA    *
001900* 12/03/1987 EEDR TICKET AMZ-0101 ALTA DE TABLA WKS-TABLA-TRX     *
002000* 15/03/1987 EEDR TICKET AMZ-0103 VALIDACION MANUAL DE FECHA      *
002100*             (SIN FUNCIONES INTRINSECAS, TABLA DIA-FIN-MES)      *
002200* 18/03/1987 EEDR TICKET AMZ-0107 DEFAULT A CERO DE CAMPOS EN     *
002300*             BLANCO (QUANTITY, ITEM-PRICE, ITEM-PROMO-DISCOUNT)  *
002400* 22/03/1987 EEDR TICKET AMZ-0109 INSERCION ASCENDENTE EN TABLA   *
002500*             PARA QUE TRXAGG SALGA YA ORDENADO POR FECHA         *
002600* 02/04/1987 PEDR TICKET AMZ-0118 ESTADISTICAS DE CIERRE          *
002700* 14/09/1989 EEDR TICKET AMZ-0134 LIMITE DE TABLA A 400 FECHAS    *
002800* 03/11/1990 PEDR TICKET AMZ-0140 REVISION DE CODIGO AMZ-0140     *
002900* 30/12/1998 EEDR TICKET AMZ-0201 AJUSTE DE SIGLO (Y2K), ANIO DE  *
003000*             FECHA A 4 DIGITOS PARA VALIDACION DE BISIESTO       *
003100* 17/01/2002 EEDR TICKET AMZ-0208 REVISION BISIESTO, SOLO         *
003150*             DIVIDE/REMAINDER, SIN FUNCIONES INTRINSECAS         *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.                     AMZTRX01.
003500 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
003600 INSTALLATION.                   PROMOCIONES PRIME DAY.
003700 DATE-WRITTEN.                   12/03/1987.
003800 DATE-COMPILED.                  17/01/2002.
003900 SECURITY.                       USO INTERNO UNICAMENTE.
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     CLASS CLASE-DIGITO     IS '0' THRU '9'
004400     UPSI-0 ON  STATUS IS SW-TRAZA-ACTIVA
004500            OFF STATUS IS SW-TRAZA-INACTIVA.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT TRXFILE ASSIGN TO TRXFILE
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS FS-TRXFILE.
005100     SELECT TRXAGG  ASSIGN TO TRXAGG
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS FS-TRXAGG.
005400 DATA DIVISION.
005500 FILE SECTION.
005600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS
005700*   LINEAS DE ORDEN DEL MARKETPLACE (ENTRADA)
005800 FD  TRXFILE
005900     LABEL RECORD IS STANDARD.
006000     COPY AMZTRXR.
006100*   ACUMULADO DIARIO DE TRANSACCIONES (SALIDA)
006200 FD  TRXAGG
006300     LABEL RECORD IS STANDARD.
006400     COPY AMZTAGR.
006500 WORKING-STORAGE SECTION.
006600*                     VARIABLES FILE STATUS
006700 01  WKS-FS-STATUS.
006800     02  FS-TRXFILE                PIC X(02) VALUE '00'.
006900     02  FS-TRXAGG                 PIC X(02) VALUE '00'.
006950     02  FILLER                    PIC X(04) VALUE SPACES.
006960*                     VISTA ALTERNA - LOS DOS STATUS EN UN SOLO
006970*                     RENGLON PARA LA TRAZA DE APERTURA DE ARCHIVOS
006980 01  WKS-FS-TEXTO REDEFINES WKS-FS-STATUS
006990                             PIC X(08).
007100*                     AREA DE FECHAS COMPARTIDA
007200     COPY AMZDATR.
007300*              TABLA DE FIN DE MES PARA VALIDAR DIA DE FECHA
007400 01  TABLA-DIAS.
007500     02  FILLER                    PIC X(24)
007600                     VALUE '312831303130313130313031'.
007700 01  F-DIAS REDEFINES TABLA-DIAS.
007800     02  DIA-FIN-MES               PIC 99 OCCURS 12 TIMES.
007900*                     TABLA DE ACUMULADOS POR FECHA
008000 01  WKS-TABLA-TRX.
008100     02  WKS-TRX-ENTRADA OCCURS 400 TIMES.
008300         03  WTA-DATE              PIC X(10).
008400         03  WTA-ORDERS            PIC 9(07)     COMP.
008500         03  WTA-TOTAL-UNITS       PIC 9(07)     COMP.
008600         03  WTA-REVENUE           PIC S9(09)V99.
008700         03  WTA-ITEM-PROMO-DISC   PIC S9(09)V99.
008800         03  WTA-NET-REVENUE       PIC S9(09)V99.
008900*                     CONTADORES Y SWITCHES DE CONTROL
009000 01  WKS-CONTADORES.
009100     02  WKS-REG-LEIDOS            PIC 9(07) COMP VALUE ZERO.
009200     02  WKS-REG-DESCARTADOS       PIC 9(07) COMP VALUE ZERO.
009300     02  WKS-REG-FECHA-INVALIDA    PIC 9(07) COMP VALUE ZERO.
009400     02  WKS-REG-ACUMULADOS        PIC 9(07) COMP VALUE ZERO.
009500     02  WKS-TOTAL-FECHAS          PIC 9(04) COMP VALUE ZERO.
009600     02  WKS-I                     PIC 9(04) COMP VALUE ZERO.
009700     02  WKS-J                     PIC 9(04) COMP VALUE ZERO.
009800     02  WKS-RESIDUO-4             PIC 9(04) COMP VALUE ZERO.
009900     02  WKS-RESIDUO-100           PIC 9(04) COMP VALUE ZERO.
010000     02  WKS-RESIDUO-400           PIC 9(04) COMP VALUE ZERO.
010100     02  FILLER                    PIC X(08) VALUE SPACES.
010110*                     VISTA ALTERNA - LOS CONTADORES COMO UN SOLO
010120*                     BLOQUE CRUDO PARA LA TRAZA DE CIERRE
010130 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.
010131     02  WKS-CONT-R-LEIDOS          PIC 9(07).
010132     02  WKS-CONT-R-DESCARTADOS     PIC 9(07).
010133     02  WKS-CONT-R-FECHA-INVALIDA  PIC 9(07).
010134     02  WKS-CONT-R-ACUMULADOS      PIC 9(07).
010135     02  FILLER                     PIC X(16).
010200 01  WKS-CAMPOS-TRABAJO.
010300     02  WKS-QTY                   PIC 9(05)      VALUE ZERO.
010400     02  WKS-PRICE                 PIC S9(07)V99  VALUE ZERO.
010500     02  WKS-DISC                  PIC S9(07)V99  VALUE ZERO.
010600     02  WKS-MASCARA               PIC Z,ZZZ,ZZ9  VALUE ZERO.
010700     02  WKS-ENCONTRADO            PIC X(01) VALUE 'N'.
010800         88  FECHA-ENCONTRADA                VALUE 'S'.
010900         88  FECHA-NO-ENCONTRADA             VALUE 'N'.
011000     02  WKS-FIN-TRX               PIC X(01) VALUE 'N'.
011100         88  FIN-TRXFILE                     VALUE 'S'.
011200     02  WKS-ES-BISIESTO           PIC X(01) VALUE 'N'.
011300         88  ANIO-BISIESTO                   VALUE 'S'.
011400     02  FILLER                    PIC X(04) VALUE SPACES.
011500 PROCEDURE DIVISION.
011600*               S E C C I O N    P R I N C I P A L
011700 100-MAIN SECTION.
011800     PERFORM 110-ABRIR-ARCHIVOS
011900     READ TRXFILE
012000          AT END SET FIN-TRXFILE TO TRUE
012100     END-READ
012200     PERFORM 200-PROCESA-TRXFILE UNTIL FIN-TRXFILE
012300     PERFORM 300-GRABA-TRXAGG VARYING WKS-I FROM 1 BY 1
012400             UNTIL WKS-I > WKS-TOTAL-FECHAS
012500     PERFORM 400-ESTADISTICAS
012600     PERFORM 900-CIERRA-ARCHIVOS
012700     STOP RUN.
012800 100-MAIN-E. EXIT.
012900*             A P E R T U R A   D E   A R C H I V O S
013000 110-ABRIR-ARCHIVOS SECTION.
013100     OPEN INPUT  TRXFILE
013200          OUTPUT TRXAGG
013300     IF FS-TRXFILE NOT = '00' OR FS-TRXAGG NOT = '00'
013400        DISPLAY '==================================================='
013500                UPON CONSOLE
013600        DISPLAY '  AMZTRX01 - ERROR AL ABRIR ARCHIVOS, VERIFICAR JCL '
013700                UPON CONSOLE
013800        DISPLAY '  FS-TRXFILE: ' FS-TRXFILE '  FS-TRXAGG: ' FS-TRXAGG
013900                UPON CONSOLE
014000        DISPLAY '==================================================='
014100                UPON CONSOLE
014200        MOVE 91 TO RETURN-CODE
014300        STOP RUN
014400     END-IF.
014410     IF SW-TRAZA-ACTIVA
014420        DISPLAY '  TRAZA - FILE STATUS TRXFILE/TRXAGG: '
014430                WKS-FS-TEXTO UPON CONSOLE
014440     END-IF.
014500 110-ABRIR-ARCHIVOS-E. EXIT.
014600*        L E C T U R A   Y   F I L T R O   D E   L I N E A S
014700 200-PROCESA-TRXFILE SECTION.
014800     ADD 1 TO WKS-REG-LEIDOS
014900     PERFORM 210-FILTRA-REGISTRO
015000     READ TRXFILE
015100          AT END SET FIN-TRXFILE TO TRUE
015200     END-READ.
015300 200-PROCESA-TRXFILE-E. EXIT.
015400*        R E G L A S   D E   I N C L U S I O N   D E   L I N E A
015500 210-FILTRA-REGISTRO SECTION.
015600     IF TRX-SALES-CHANNEL = 'Amazon.com' AND
015700        TRX-ORDER-STATUS  = 'Shipped'
015800        MOVE TRX-PURCHASE-DATE TO WKS-FECHA-TEXTO
015900        PERFORM 230-VALIDA-FECHA
016000        IF FECHA-ES-VALIDA
016100           PERFORM 220-ACUMULA-TRX
016200        ELSE
016300           ADD 1 TO WKS-REG-FECHA-INVALIDA
016400        END-IF
016500     ELSE
016600        ADD 1 TO WKS-REG-DESCARTADOS
016700     END-IF.
016800 210-FILTRA-REGISTRO-E. EXIT.
016900*        A C U M U L A C I O N   P O R   F E C H A
017000 220-ACUMULA-TRX SECTION.
017100     IF TRX-QUANTITY IS NUMERIC
017200        MOVE TRX-QUANTITY TO WKS-QTY
017300     ELSE
017400        MOVE ZERO TO WKS-QTY
017500     END-IF
017600     IF TRX-ITEM-PRICE IS NUMERIC
017700        MOVE TRX-ITEM-PRICE TO WKS-PRICE
017800     ELSE
017900        MOVE ZERO TO WKS-PRICE
018000     END-IF
018100     IF TRX-ITEM-PROMO-DISCOUNT IS NUMERIC
018200        MOVE TRX-ITEM-PROMO-DISCOUNT TO WKS-DISC
018300     ELSE
018400        MOVE ZERO TO WKS-DISC
018500     END-IF
018600     PERFORM 240-BUSCA-FECHA-TABLA
018700     ADD 1         TO WTA-ORDERS          (WKS-I)
018800     ADD WKS-QTY   TO WTA-TOTAL-UNITS     (WKS-I)
018900     ADD WKS-PRICE TO WTA-REVENUE         (WKS-I)
019000     ADD WKS-DISC  TO WTA-ITEM-PROMO-DISC (WKS-I)
019100     ADD 1 TO WKS-REG-ACUMULADOS.
019200 220-ACUMULA-TRX-E. EXIT.
019300*        V A L I D A C I O N   M A N U A L   D E   F E C H A
019400 230-VALIDA-FECHA SECTION.
019500     SET FECHA-NO-ENCONTRADA TO TRUE
019600     SET FECHA-NO-ES-VALIDA  TO TRUE
019700     IF WKS-FEC-GUION-1 = '-' AND WKS-FEC-GUION-2 = '-' AND
019800        WKS-FEC-ANIO IS CLASE-DIGITO AND WKS-FEC-MES IS NUMERIC AND
019900        WKS-FEC-DIA  IS NUMERIC
020000        MOVE WKS-FEC-ANIO TO WKS-FEC-ANIO-N
020100        MOVE WKS-FEC-MES  TO WKS-FEC-MES-N
020200        MOVE WKS-FEC-DIA  TO WKS-FEC-DIA-N
020300        IF WKS-FEC-MES-N >= 1 AND WKS-FEC-MES-N <= 12
020400           PERFORM 235-VERIFICA-BISIESTO
020500           IF WKS-FEC-MES-N = 2 AND ANIO-BISIESTO
020600              IF WKS-FEC-DIA-N >= 1 AND WKS-FEC-DIA-N <= 29
020700                 SET FECHA-ES-VALIDA TO TRUE
020800              END-IF
020900           ELSE
021000              IF WKS-FEC-DIA-N >= 1 AND
021100                 WKS-FEC-DIA-N <= DIA-FIN-MES (WKS-FEC-MES-N)
021200                 SET FECHA-ES-VALIDA TO TRUE
021300              END-IF
021400           END-IF
021500        END-IF
021600     END-IF.
021700 230-VALIDA-FECHA-E. EXIT.
021800*        V E R I F I C A   A N I O   B I S I E S T O
021900 235-VERIFICA-BISIESTO SECTION.                                   AMZ-0208
022000     SET ANIO-BISIESTO TO FALSE
022100     DIVIDE WKS-FEC-ANIO-N BY 4   GIVING WKS-J REMAINDER WKS-RESIDUO-4
022200     DIVIDE WKS-FEC-ANIO-N BY 100 GIVING WKS-J REMAINDER WKS-RESIDUO-100
022300     DIVIDE WKS-FEC-ANIO-N BY 400 GIVING WKS-J REMAINDER WKS-RESIDUO-400
022400     IF WKS-RESIDUO-4 = 0 AND
022500        (WKS-RESIDUO-100 NOT = 0 OR WKS-RESIDUO-400 = 0)
022600        SET ANIO-BISIESTO TO TRUE
022700     END-IF.
022800 235-VERIFICA-BISIESTO-E. EXIT.
022900*        B U S Q U E D A   E   I N S E R C I O N   A S C E N D E N T E
023000 240-BUSCA-FECHA-TABLA SECTION.
023100     MOVE 1 TO WKS-I
023200     SET FECHA-NO-ENCONTRADA TO TRUE
023300     PERFORM 250-COMPARA-FILA UNTIL WKS-I > WKS-TOTAL-FECHAS
023400                                  OR FECHA-ENCONTRADA
023500     IF NOT FECHA-ENCONTRADA
023600        PERFORM 260-INSERTA-FILA
023700     END-IF.
023800 240-BUSCA-FECHA-TABLA-E. EXIT.
023900*        C O M P A R A   U N A   F I L A   D E   L A   T A B L A
024000 250-COMPARA-FILA SECTION.
024100     IF WTA-DATE (WKS-I) = WKS-FECHA-TEXTO
024200        SET FECHA-ENCONTRADA TO TRUE
024300     ELSE
024400        IF WTA-DATE (WKS-I) > WKS-FECHA-TEXTO
024500           SET FECHA-ENCONTRADA TO TRUE
024600           PERFORM 260-INSERTA-FILA
024700        ELSE
024800           ADD 1 TO WKS-I
024900        END-IF
025000     END-IF.
025100 250-COMPARA-FILA-E. EXIT.
025200*        I N S E R C I O N   D E   U N A   F E C H A   N U E V A
025300 260-INSERTA-FILA SECTION.
025400     IF WKS-TOTAL-FECHAS >= 400                                   AMZ-0134
025500        DISPLAY 'AMZTRX01 - TABLA DE FECHAS LLENA, SE DESCARTA: '
025600                 WKS-FECHA-TEXTO UPON CONSOLE
025700     ELSE
025800        PERFORM 270-DESPLAZA-FILAS VARYING WKS-J
025900                FROM WKS-TOTAL-FECHAS BY -1
026000                UNTIL WKS-J < WKS-I
026100        ADD 1 TO WKS-TOTAL-FECHAS
026200        MOVE WKS-FECHA-TEXTO TO WTA-DATE            (WKS-I)
026300        MOVE ZERO            TO WTA-ORDERS          (WKS-I)
026400        MOVE ZERO            TO WTA-TOTAL-UNITS     (WKS-I)
026500        MOVE ZERO            TO WTA-REVENUE         (WKS-I)
026600        MOVE ZERO            TO WTA-ITEM-PROMO-DISC (WKS-I)
026700        MOVE ZERO            TO WTA-NET-REVENUE     (WKS-I)
026800        IF SW-TRAZA-ACTIVA
026900           DISPLAY 'TRAZA - NUEVA FECHA INSERTADA: ' WKS-FECHA-TEXTO
027000                   UPON CONSOLE
027100        END-IF
027200     END-IF.
027300 260-INSERTA-FILA-E. EXIT.
027400*        D E S P L A Z A   F I L A S   U N   L U G A R
027500 270-DESPLAZA-FILAS SECTION.
027600     MOVE WKS-TRX-ENTRADA (WKS-J) TO WKS-TRX-ENTRADA (WKS-J + 1).
027700 270-DESPLAZA-FILAS-E. EXIT.
027800*        G R A B A C I O N   D E L   A R C H I V O   D E   S A L I D A
027900 300-GRABA-TRXAGG SECTION.
028000     COMPUTE WTA-NET-REVENUE (WKS-I) =
028100             WTA-REVENUE (WKS-I) - WTA-ITEM-PROMO-DISC (WKS-I)
028200     MOVE WTA-DATE            (WKS-I) TO TAG-DATE
028300     MOVE WTA-ORDERS          (WKS-I) TO TAG-ORDERS
028400     MOVE WTA-TOTAL-UNITS     (WKS-I) TO TAG-TOTAL-UNITS
028500     MOVE WTA-REVENUE         (WKS-I) TO TAG-REVENUE
028600     MOVE WTA-ITEM-PROMO-DISC (WKS-I) TO TAG-ITEM-PROMO-DISC
028700     MOVE WTA-NET-REVENUE     (WKS-I) TO TAG-NET-REVENUE
028800     WRITE REG-TRXAGG
028900     IF FS-TRXAGG NOT = '00'
029000        DISPLAY 'AMZTRX01 - ERROR AL GRABAR TRXAGG, STATUS: '
029100                 FS-TRXAGG ' FECHA: ' TAG-DATE UPON CONSOLE
029200     END-IF.
029300 300-GRABA-TRXAGG-E. EXIT.
029400*        E S T A D I S T I C A S   D E L   P R O C E S O
029500 400-ESTADISTICAS SECTION.
029600     DISPLAY '******************************************' UPON CONSOLE
029700     MOVE WKS-REG-LEIDOS         TO WKS-MASCARA
029800     DISPLAY 'LINEAS LEIDAS          : ' WKS-MASCARA UPON CONSOLE
029900     MOVE WKS-REG-DESCARTADOS    TO WKS-MASCARA
030000     DISPLAY 'LINEAS DESCARTADAS     : ' WKS-MASCARA UPON CONSOLE
030100     MOVE WKS-REG-FECHA-INVALIDA TO WKS-MASCARA
030200     DISPLAY 'FECHAS INVALIDAS       : ' WKS-MASCARA UPON CONSOLE
030300     MOVE WKS-REG-ACUMULADOS     TO WKS-MASCARA
030400     DISPLAY 'LINEAS ACUMULADAS      : ' WKS-MASCARA UPON CONSOLE
030500     MOVE WKS-TOTAL-FECHAS       TO WKS-MASCARA
030600     DISPLAY 'FECHAS DISTINTAS       : ' WKS-MASCARA UPON CONSOLE
030700     DISPLAY '******************************************' UPON CONSOLE
030710     IF SW-TRAZA-ACTIVA
030720        DISPLAY '  TRAZA - BLOQUE CONTADORES: '
030730                WKS-CONTADORES-R UPON CONSOLE
030740     END-IF.
030800 400-ESTADISTICAS-E. EXIT.
030900*        C I E R R E   D E   A R C H I V O S
031000 900-CIERRA-ARCHIVOS SECTION.
031100     CLOSE TRXFILE TRXAGG.
031200 900-CIERRA-ARCHIVOS-E. EXIT.
