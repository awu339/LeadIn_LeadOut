000100******************************************************************
000200* FECHA       : 14/03/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : PROMOCIONES PRIME DAY                            *
000500* PROGRAMA    : AMZCAM01, PROCESADOR DE PUBLICIDAD               *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE HASTA TRES ARCHIVOS DE CAMPANA, TODOS        *
000800*             : OPCIONALES Y CON EL MISMO LAYOUT (SP, SB, SD),   *
000900*             : Y ACUMULA POR FECHA IMPRESIONES, CLICKS, GASTO,  *
001000*             : ORDENES ATRIBUIDAS Y VENTAS ATRIBUIDAS, SUMANDO  *
001100*             : LAS TRES FUENTES EN UN SOLO RENGLON DIARIO.      *
001200* ARCHIVOS    : SPFILE, SBFILE, SDFILE=ENTRADA (OPCIONALES),     *
001300*             : CAMAGG=SALIDA                                    *
001400* ACCION (ES) : A=ACUMULA POR FECHA, SUMANDO LAS TRES FUENTES    *
001500* PROGRAMA(S) : NO APLICA                                        *
001600******************************************************************
001700*               B I T A C O R A   D E   C A M B I O S            *
001800******************************************************************
001900* 14/03/1987 EEDR TICKET AMZ-0111 PRIMERA VERSION DEL PROGRAMA   *
002000* 14/03/1987 EEDR TICKET AMZ-0111 LAS TRES FUENTES SE LEEN POR   *
002100*             TURNO Y SE ACUMULAN CON LA MISMA RUTINA COMPARTIDA *
002200* 16/03/1987 EEDR TICKET AMZ-0113 SELECT OPTIONAL PARA LAS TRES  *
002300*             FUENTES, NINGUNA ES OBLIGATORIA                    *
002400* 19/03/1987 PEDR TICKET AMZ-0120 ESTADISTICAS DE CIERRE CON     *
002500*             BANDERAS DE PRESENCIA DE ARCHIVO                   *
002600* 25/05/1987 EEDR TICKET AMZ-0144 LIMITE DE TABLA A 400 FECHAS   *
002700*             (MISMO LIMITE QUE AMZTRX01)                        *
002800* 02/10/1989 PEDR TICKET AMZ-0151 REVISION DE CODIGO AMZ-0151    *
002900* 30/12/1998 EEDR TICKET AMZ-0202 AJUSTE DE SIGLO (Y2K),         *
003000*             REVISION DE COMPARACIONES DE FECHA DEL PROGRAMA    *
003100* 22/01/2002 EEDR TICKET AMZ-0209 LIMPIEZA DE COMENTARIOS Y      *
003200*             AJUSTE DE LA BITACORA DE CAMBIOS                   *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.                     AMZCAM01.
003600 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
003700 INSTALLATION.                   PROMOCIONES PRIME DAY.
003800 DATE-WRITTEN.                   14/03/1987.
003900 DATE-COMPILED.                  22/01/2002.
004000 SECURITY.                       USO INTERNO UNICAMENTE.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     CLASS CLASE-DIGITO     IS '0' THRU '9'
004500     UPSI-0 ON  STATUS IS SW-TRAZA-ACTIVA
004600            OFF STATUS IS SW-TRAZA-INACTIVA.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT OPTIONAL SPFILE ASSIGN TO SPFILE
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS  IS FS-SPFILE.
005200     SELECT OPTIONAL SBFILE ASSIGN TO SBFILE
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS FS-SBFILE.
005500     SELECT OPTIONAL SDFILE ASSIGN TO SDFILE
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS FS-SDFILE.
005800     SELECT CAMAGG  ASSIGN TO CAMAGG
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS FS-CAMAGG.
006100 DATA DIVISION.
006200 FILE SECTION.
006300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS
006400*   LAS TRES FUENTES TIENEN EL MISMO LAYOUT (VER AMZCAMR), PERO SE
006500*   LEEN A RENGLONES CRUDOS PROPIOS Y LUEGO SE TRASLADAN AL AREA
006600*   DE TRABAJO COMPARTIDA REG-CAMPFILE PARA SU PROCESO
006700 FD  SPFILE
006800     LABEL RECORD IS STANDARD.
006900 01  REG-SPFILE                  PIC X(80).
007000 FD  SBFILE
007100     LABEL RECORD IS STANDARD.
007200 01  REG-SBFILE                  PIC X(80).
007300 FD  SDFILE
007400     LABEL RECORD IS STANDARD.
007500 01  REG-SDFILE                  PIC X(80).
007600*   ACUMULADO DIARIO DE PUBLICIDAD (SALIDA)
007700 FD  CAMAGG
007800     LABEL RECORD IS STANDARD.
007900     COPY AMZCAGR.
008000 WORKING-STORAGE SECTION.
008100*                     VARIABLES FILE STATUS
008200 01  WKS-FS-STATUS.
008300     02  FS-SPFILE                 PIC X(02) VALUE '00'.
008400     02  FS-SBFILE                 PIC X(02) VALUE '00'.
008500     02  FS-SDFILE                 PIC X(02) VALUE '00'.
008600     02  FS-CAMAGG                 PIC X(02) VALUE '00'.
008700*                     VISTA ALTERNA - LOS CUATRO STATUS EN UN SOLO
008800*                     RENGLON PARA LA TRAZA DE APERTURA DE ARCHIVOS
008900 01  WKS-FS-TEXTO REDEFINES WKS-FS-STATUS
009000                             PIC X(08).
009100*                     RENGLON DE TRABAJO COMPARTIDO - LAS TRES
009200*                     FUENTES SE TRASLADAN AQUI ANTES DE ACUMULAR
009300     COPY AMZCAMR.
009400*                     BANDERAS DE PRESENCIA DE CADA ARCHIVO
009500 01  WKS-SWITCHES-ARCHIVO.
009600     02  WKS-SP-PRESENTE           PIC X(01) VALUE 'N'.
009700         88  SP-SI-PRESENTE                  VALUE 'S'.
009800         88  SP-NO-PRESENTE                  VALUE 'N'.
009900     02  WKS-SB-PRESENTE           PIC X(01) VALUE 'N'.
010000         88  SB-SI-PRESENTE                  VALUE 'S'.
010100         88  SB-NO-PRESENTE                  VALUE 'N'.
010200     02  WKS-SD-PRESENTE           PIC X(01) VALUE 'N'.
010300         88  SD-SI-PRESENTE                  VALUE 'S'.
010400         88  SD-NO-PRESENTE                  VALUE 'N'.
010500*                     VISTA ALTERNA - LAS TRES BANDERAS COMO UN
010600*                     SOLO BLOQUE DE TEXTO PARA EL RENGLON DE TRAZA
010700 01  WKS-SWITCHES-TEXTO REDEFINES WKS-SWITCHES-ARCHIVO
010800                             PIC X(03).
010900*                     CONTADORES DE FUENTE COMO GRUPO NUMERICO
011000 01  WKS-CONTADOR-FUENTES.
011100     02  WKS-REG-SP                PIC 9(07) COMP VALUE ZERO.
011200     02  WKS-REG-SB                PIC 9(07) COMP VALUE ZERO.
011300     02  WKS-REG-SD                PIC 9(07) COMP VALUE ZERO.
011400*                     VISTA ALTERNA - LOS TRES CONTADORES COMO UN
011500*                     SOLO DISPLAY PARA IMPRIMIR EN LA BITACORA
011600 01  WKS-CONTADOR-FUENTES-R REDEFINES WKS-CONTADOR-FUENTES.
011700     02  WKS-CONT-R-SP              PIC 9(07).
011800     02  WKS-CONT-R-SB              PIC 9(07).
011900     02  WKS-CONT-R-SD              PIC 9(07).
012000*                     TABLA DE ACUMULADOS POR FECHA
012100 01  WKS-TABLA-CAM.
012200     02  WKS-CAM-ENTRADA OCCURS 400 TIMES.
012300         03  WCA-DATE              PIC X(10).
012400         03  WCA-IMPRESSIONS       PIC 9(09)     COMP.
012500         03  WCA-CLICKS            PIC 9(07)     COMP.
012600         03  WCA-CAMPAIGN-ORDERS   PIC 9(07)     COMP.
012700         03  WCA-CAMPAIGN-SPEND    PIC S9(09)V99.
012800         03  WCA-CAMPAIGN-SALES    PIC S9(09)V99.
012900*                     CONTADORES Y SWITCHES DE CONTROL
013000 01  WKS-CONTADORES.
013100     02  WKS-TOTAL-FECHAS          PIC 9(04) COMP VALUE ZERO.
013200     02  WKS-I                     PIC 9(04) COMP VALUE ZERO.
013300     02  WKS-J                     PIC 9(04) COMP VALUE ZERO.
013400     02  WKS-ENCONTRADO            PIC X(01) VALUE 'N'.
013500         88  FECHA-ENCONTRADA                VALUE 'S'.
013600         88  FECHA-NO-ENCONTRADA             VALUE 'N'.
013700     02  WKS-FIN-SP                PIC X(01) VALUE 'N'.
013800         88  FIN-SPFILE                      VALUE 'S'.
013900     02  WKS-FIN-SB                PIC X(01) VALUE 'N'.
014000         88  FIN-SBFILE                      VALUE 'S'.
014100     02  WKS-FIN-SD                PIC X(01) VALUE 'N'.
014200         88  FIN-SDFILE                      VALUE 'S'.
014300     02  FILLER                    PIC X(08) VALUE SPACES.
014400 PROCEDURE DIVISION.
014500*               S E C C I O N    P R I N C I P A L
014600 100-MAIN SECTION.
014700     PERFORM 110-ABRIR-ARCHIVOS
014800     IF SP-SI-PRESENTE
014900        READ SPFILE
015000             AT END SET FIN-SPFILE TO TRUE
015100        END-READ
015200     END-IF
015300     PERFORM 200-PROCESA-SPFILE UNTIL FIN-SPFILE
015400     IF SB-SI-PRESENTE
015500        READ SBFILE
015600             AT END SET FIN-SBFILE TO TRUE
015700        END-READ
015800     END-IF
015900     PERFORM 210-PROCESA-SBFILE UNTIL FIN-SBFILE
016000     IF SD-SI-PRESENTE
016100        READ SDFILE
016200             AT END SET FIN-SDFILE TO TRUE
016300        END-READ
016400     END-IF
016500     PERFORM 220-PROCESA-SDFILE UNTIL FIN-SDFILE
016600     PERFORM 300-GRABA-CAMAGG VARYING WKS-I FROM 1 BY 1
016700             UNTIL WKS-I > WKS-TOTAL-FECHAS
016800     PERFORM 400-ESTADISTICAS
016900     PERFORM 900-CIERRA-ARCHIVOS
017000     STOP RUN.
017100 100-MAIN-E. EXIT.
017200*             A P E R T U R A   D E   A R C H I V O S
017300*   LAS TRES FUENTES SON OPCIONALES (SELECT OPTIONAL); SI EL
017400*   ARCHIVO NO EXISTE, EL OPEN REGRESA FILE STATUS '05' Y SE
017500*   CONTINUA SIN ESA FUENTE EN VEZ DE ABORTAR EL PROGRAMA
017600 110-ABRIR-ARCHIVOS SECTION.
017700     OPEN INPUT  SPFILE
017800     IF FS-SPFILE = '00'
017900        SET SP-SI-PRESENTE TO TRUE
018000     ELSE
018100        IF FS-SPFILE = '05'
018200           SET SP-NO-PRESENTE TO TRUE
018300           SET FIN-SPFILE     TO TRUE
018400        ELSE
018500           DISPLAY '  AMZCAM01 - ERROR AL ABRIR SPFILE, FS=' FS-SPFILE
018600                   UPON CONSOLE
018700           MOVE 91 TO RETURN-CODE
018800           STOP RUN
018900        END-IF
019000     END-IF
019100     OPEN INPUT  SBFILE
019200     IF FS-SBFILE = '00'
019300        SET SB-SI-PRESENTE TO TRUE
019400     ELSE
019500        IF FS-SBFILE = '05'
019600           SET SB-NO-PRESENTE TO TRUE
019700           SET FIN-SBFILE     TO TRUE
019800        ELSE
019900           DISPLAY '  AMZCAM01 - ERROR AL ABRIR SBFILE, FS=' FS-SBFILE
020000                   UPON CONSOLE
020100           MOVE 91 TO RETURN-CODE
020200           STOP RUN
020300        END-IF
020400     END-IF
020500     OPEN INPUT  SDFILE
020600     IF FS-SDFILE = '00'
020700        SET SD-SI-PRESENTE TO TRUE
020800     ELSE
020900        IF FS-SDFILE = '05'
021000           SET SD-NO-PRESENTE TO TRUE
021100           SET FIN-SDFILE     TO TRUE
021200        ELSE
021300           DISPLAY '  AMZCAM01 - ERROR AL ABRIR SDFILE, FS=' FS-SDFILE
021400                   UPON CONSOLE
021500           MOVE 91 TO RETURN-CODE
021600           STOP RUN
021700        END-IF
021800     END-IF
021900     OPEN OUTPUT CAMAGG
022000     IF FS-CAMAGG NOT = '00'
022100        DISPLAY '  AMZCAM01 - ERROR AL ABRIR CAMAGG, FS=' FS-CAMAGG
022200                UPON CONSOLE
022300        MOVE 91 TO RETURN-CODE
022400        STOP RUN
022500     END-IF
022600     IF SW-TRAZA-ACTIVA
022700        DISPLAY 'TRAZA - PRESENCIA DE ARCHIVOS: ' WKS-SWITCHES-TEXTO
022800                UPON CONSOLE
022900        DISPLAY 'TRAZA - FILE STATUS SP/SB/SD/CAMAGG: ' WKS-FS-TEXTO
023000                UPON CONSOLE
023100     END-IF.
023200 110-ABRIR-ARCHIVOS-E. EXIT.
023300*        P R O C E S O   D E L   A R C H I V O   S P
023400 200-PROCESA-SPFILE SECTION.
023500     MOVE REG-SPFILE TO REG-CAMPFILE
023600     PERFORM 250-ACUMULA-CAM
023700     ADD 1 TO WKS-REG-SP
023800     READ SPFILE
023900          AT END SET FIN-SPFILE TO TRUE
024000     END-READ.
024100 200-PROCESA-SPFILE-E. EXIT.
024200*        P R O C E S O   D E L   A R C H I V O   S B
024300 210-PROCESA-SBFILE SECTION.
024400     MOVE REG-SBFILE TO REG-CAMPFILE
024500     PERFORM 250-ACUMULA-CAM
024600     ADD 1 TO WKS-REG-SB
024700     READ SBFILE
024800          AT END SET FIN-SBFILE TO TRUE
024900     END-READ.
025000 210-PROCESA-SBFILE-E. EXIT.
025100*        P R O C E S O   D E L   A R C H I V O   S D
025200 220-PROCESA-SDFILE SECTION.
025300     MOVE REG-SDFILE TO REG-CAMPFILE
025400     PERFORM 250-ACUMULA-CAM
025500     ADD 1 TO WKS-REG-SD
025600     READ SDFILE
025700          AT END SET FIN-SDFILE TO TRUE
025800     END-READ.
025900 220-PROCESA-SDFILE-E. EXIT.
026000*        A C U M U L A C I O N   C O M P A R T I D A   ( S P / S B / S D
026100*        A P O R T A N   I G U A L ,   S I N   F I L T R O   A L G U N O )
026200 250-ACUMULA-CAM SECTION.
026300     PERFORM 240-BUSCA-FECHA-TABLA
026400     IF SW-TRAZA-ACTIVA
026500        IF CAM-CAMPAIGN-DATE (1:1) IS CLASE-DIGITO
026600           DISPLAY 'TRAZA - PRIMER DIGITO DE FECHA OK: '
026700                   CAM-CAMPAIGN-DATE UPON CONSOLE
026800        ELSE
026900           DISPLAY 'TRAZA - FECHA SOSPECHOSA, NO SE FILTRA: '
027000                   CAM-CAMPAIGN-DATE UPON CONSOLE
027100        END-IF
027200     END-IF
027300     ADD CAM-IMPRESSIONS   TO WCA-IMPRESSIONS (WKS-I)
027400     ADD CAM-CLICKS        TO WCA-CLICKS (WKS-I)
027500     ADD CAM-ATTRIB-ORDERS TO WCA-CAMPAIGN-ORDERS (WKS-I)
027600     ADD CAM-SPEND         TO WCA-CAMPAIGN-SPEND (WKS-I)
027700     ADD CAM-ATTRIB-SALES  TO WCA-CAMPAIGN-SALES (WKS-I).
027800 250-ACUMULA-CAM-E. EXIT.
027900*        B U S Q U E D A   L I N E A L   D E   L A   F E C H A
028000*        ( S I   N O   A P A R E C E ,   I N S E R T A   U N A   F I L A
028100*        N U E V A   Y   D E J A   W K S - I   A P U N T A N D O L A )
028200 240-BUSCA-FECHA-TABLA SECTION.
028300     MOVE 1 TO WKS-I
028400     SET FECHA-NO-ENCONTRADA TO TRUE
028500     PERFORM 245-COMPARA-FILA UNTIL WKS-I > WKS-TOTAL-FECHAS
028600                                  OR FECHA-ENCONTRADA
028700     IF NOT FECHA-ENCONTRADA
028800        PERFORM 260-INSERTA-FILA
028900     END-IF.
029000 240-BUSCA-FECHA-TABLA-E. EXIT.
029100*        C O M P A R A   U N A   F I L A   D E   L A   T A B L A
029200 245-COMPARA-FILA SECTION.
029300     IF WCA-DATE (WKS-I) = CAM-CAMPAIGN-DATE
029400        SET FECHA-ENCONTRADA TO TRUE
029500     ELSE
029600        IF WCA-DATE (WKS-I) > CAM-CAMPAIGN-DATE
029700           SET FECHA-ENCONTRADA TO TRUE
029800           PERFORM 260-INSERTA-FILA
029900        ELSE
030000           ADD 1 TO WKS-I
030100        END-IF
030200     END-IF.
030300 245-COMPARA-FILA-E. EXIT.
030400*        I N S E R C I O N   D E   U N A   F E C H A   N U E V A
030500 260-INSERTA-FILA SECTION.
030600     IF WKS-TOTAL-FECHAS >= 400
030700        DISPLAY 'AMZCAM01 - TABLA DE FECHAS LLENA, SE DESCARTA: '
030800                 CAM-CAMPAIGN-DATE UPON CONSOLE
030900     ELSE
031000        PERFORM 270-DESPLAZA-FILAS VARYING WKS-J
031100                FROM WKS-TOTAL-FECHAS BY -1
031200                UNTIL WKS-J < WKS-I
031300        ADD 1 TO WKS-TOTAL-FECHAS
031400        MOVE CAM-CAMPAIGN-DATE TO WCA-DATE             (WKS-I)
031500        MOVE ZERO              TO WCA-IMPRESSIONS      (WKS-I)
031600        MOVE ZERO              TO WCA-CLICKS           (WKS-I)
031700        MOVE ZERO              TO WCA-CAMPAIGN-ORDERS  (WKS-I)
031800        MOVE ZERO              TO WCA-CAMPAIGN-SPEND   (WKS-I)
031900        MOVE ZERO              TO WCA-CAMPAIGN-SALES   (WKS-I)
032000        IF SW-TRAZA-ACTIVA
032100           DISPLAY 'TRAZA - NUEVA FECHA DE PUBLICIDAD: '
032200                   CAM-CAMPAIGN-DATE UPON CONSOLE
032300        END-IF
032400     END-IF.
032500 260-INSERTA-FILA-E. EXIT.
032600*        D E S P L A Z A   F I L A S   U N   L U G A R
032700 270-DESPLAZA-FILAS SECTION.
032800     MOVE WKS-CAM-ENTRADA (WKS-J) TO WKS-CAM-ENTRADA (WKS-J + 1).
032900 270-DESPLAZA-FILAS-E. EXIT.
033000*        E S C R I T U R A   D E L   A C U M U L A D O   D I A R I O
033100 300-GRABA-CAMAGG SECTION.
033200     MOVE WCA-DATE (WKS-I)            TO CAG-DATE
033300     MOVE WCA-IMPRESSIONS (WKS-I)     TO CAG-IMPRESSIONS
033400     MOVE WCA-CLICKS (WKS-I)          TO CAG-CLICKS
033500     MOVE WCA-CAMPAIGN-ORDERS (WKS-I) TO CAG-CAMPAIGN-ORDERS
033600     MOVE WCA-CAMPAIGN-SPEND (WKS-I)  TO CAG-CAMPAIGN-SPEND
033700     MOVE WCA-CAMPAIGN-SALES (WKS-I)  TO CAG-CAMPAIGN-SALES
033800     WRITE REG-CAMAGG.
033900 300-GRABA-CAMAGG-E. EXIT.
034000*        E S T A D I S T I C A S   D E   C I E R R E
034100 400-ESTADISTICAS SECTION.
034200     MOVE WKS-REG-SP TO WKS-CONT-R-SP
034300     MOVE WKS-REG-SB TO WKS-CONT-R-SB
034400     MOVE WKS-REG-SD TO WKS-CONT-R-SD
034500     DISPLAY '==================================================='
034600             UPON CONSOLE
034700     DISPLAY '  AMZCAM01 - ESTADISTICAS DE PROCESO                '
034800             UPON CONSOLE
034900     DISPLAY '  PRESENCIA DE ARCHIVOS (SP/SB/SD) : '
035000             WKS-SWITCHES-TEXTO UPON CONSOLE
035100     DISPLAY '  RENGLONES LEIDOS DE SPFILE       : '
035200             WKS-CONT-R-SP UPON CONSOLE
035300     DISPLAY '  RENGLONES LEIDOS DE SBFILE       : '
035400             WKS-CONT-R-SB UPON CONSOLE
035500     DISPLAY '  RENGLONES LEIDOS DE SDFILE       : '
035600             WKS-CONT-R-SD UPON CONSOLE
035700     DISPLAY '  FECHAS ACUMULADAS EN CAMAGG      : '
035800             WKS-TOTAL-FECHAS UPON CONSOLE
035900     DISPLAY '==================================================='
036000             UPON CONSOLE.
036100 400-ESTADISTICAS-E. EXIT.
036200*        C I E R R E   D E   A R C H I V O S
036300 900-CIERRA-ARCHIVOS SECTION.
036400     IF SP-SI-PRESENTE
036500        CLOSE SPFILE
036600     END-IF
036700     IF SB-SI-PRESENTE
036800        CLOSE SBFILE
036900     END-IF
037000     IF SD-SI-PRESENTE
037100        CLOSE SDFILE
037200     END-IF
037300     CLOSE CAMAGG.
037400 900-CIERRA-ARCHIVOS-E. EXIT.
