000100******************************************************************
000200*    AREA DE TRABAJO DE FECHAS - PROMOCION AMAZON PRIME DAY       *
000300*    USADA EN VALIDACION DE PURCHASE-DATE / CAMPAIGN-DATE Y EN    *
000400*    LA COMPARACION ASCENDENTE DE FECHAS (COLACION DE TEXTO)      *
000500******************************************************************
000600 01  WKS-FECHA-TRABAJO.
000700     02  WKS-FECHA-TEXTO           PIC X(10) VALUE SPACES.
000800     02  FILLER                    PIC X(02) VALUE SPACES.
000900 01  WKS-FECHA-NUMERICA  REDEFINES WKS-FECHA-TRABAJO.
001000     02  WKS-FEC-ANIO              PIC X(04).
001100     02  WKS-FEC-GUION-1           PIC X(01).
001200     02  WKS-FEC-MES               PIC X(02).
001300     02  WKS-FEC-GUION-2           PIC X(01).
001400     02  WKS-FEC-DIA               PIC X(02).
001500     02  FILLER                    PIC X(02) VALUE SPACES.
001600 01  WKS-FECHA-AAAAMMDD  REDEFINES WKS-FECHA-TRABAJO.
001700     02  WKS-FEC-AAAAMMDD          PIC 9(08).
001800     02  FILLER                    PIC X(04) VALUE SPACES.
001900 01  WKS-FECHA-VALIDA.
002000     02  WKS-FEC-ANIO-N            PIC 9(04) VALUE ZEROS.
002100     02  WKS-FEC-MES-N             PIC 9(02) VALUE ZEROS.
002200     02  WKS-FEC-DIA-N             PIC 9(02) VALUE ZEROS.
002300     02  WKS-FEC-ES-VALIDA         PIC X(01) VALUE 'N'.
002400         88  FECHA-ES-VALIDA                 VALUE 'S'.
002500         88  FECHA-NO-ES-VALIDA              VALUE 'N'.
002600     02  FILLER                    PIC X(03) VALUE SPACES.
